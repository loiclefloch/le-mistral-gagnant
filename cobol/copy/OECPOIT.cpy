000100******************************************************************        
000200*  COPYBOOK:  OECPOIT                                                     
000300*             ORDER DETAIL-LINE RECORD LAYOUT                             
000400*                                                                         
000500*  DESCRIBES FILE:  <userid>.OE.ORDER.ITEM (ORDIFILE)                     
000600*                                                                         
000700*  ONE ENTRY PER LINE ITEM, WRITTEN ONCE AT ORDER-CREATION TIME           
000800*  BY OEORD01.  KEYED BY ORI-ORDER-ID + ORI-LINE-SEQ.                     
000900******************************************************************        
001000 01  ORI-ITEM-RECORD.                                                     
001100     05  ORI-KEY.                                                         
001200         10  ORI-ORDER-ID             PIC 9(9).                           
001300         10  ORI-LINE-SEQ             PIC 9(3).                           
001400     05  ORI-PRODUCT-ID               PIC 9(9).                           
001500     05  ORI-PRODUCT-NAME             PIC X(30).                          
001600     05  ORI-QUANTITY                 PIC S9(5).                          
001700     05  ORI-PRICE                    PIC S9(7)V99 COMP-3.                
001800     05  ORI-VAT                      PIC S9(7)V99 COMP-3.                
001900*    --- SET BY THE ORDER-ITEM RATING SUBROUTINE OEPRC03 ---              
002000     05  ORI-RATING-SWITCHES.                                             
002100         10  ORI-SURCHARGE-SW         PIC X(1).                           
002200             88  ORI-SURCHARGE-APPLIED     VALUE 'Y'.                     
002300         10  ORI-BULK-DISC-SW         PIC X(1).                           
002400             88  ORI-BULK-DISCOUNT-APPLIED VALUE 'Y'.                     
002500     05  ORI-RESERVED                 PIC X(12).                          
002600     05  ORI-RESERVED-VIEW REDEFINES ORI-RESERVED.                 DS-0511
002700         10  ORI-PROMO-CODE           PIC X(8).                           
002800         10  FILLER                   PIC X(4).                           
002900     05  FILLER                       PIC X(20).                          
