000100******************************************************************        
000200*  COPYBOOK:  OECPCRT                                                     
000300*             SHOPPING-CART DETAIL-LINE RECORD LAYOUT                     
000400*                                                                         
000500*  DESCRIBES FILE:  <userid>.OE.CART.ITEM (CARTFILE)                      
000600*                                                                         
000700*  ONE ENTRY PER LINE ITEM.  A CART IS THE SET OF ALL DETAIL              
000800*  LINES SHARING CRT-CART-ID, IN CRT-LINE-SEQ ORDER.  USED BY             
000900*  OECRT01 (CART MAINTENANCE) AND OEORD01 (ORDER POSTING).                
001000******************************************************************        
001100 01  CRT-ITEM-RECORD.                                                     
001200     05  CRT-KEY.                                                         
001300         10  CRT-CART-ID              PIC 9(9).                           
001400         10  CRT-LINE-SEQ             PIC 9(3).                           
001500     05  CRT-USER-ID                  PIC 9(9).                           
001600     05  CRT-PRODUCT-ID               PIC 9(9).                           
001700     05  CRT-QUANTITY                 PIC S9(5).                          
001800     05  CRT-PRICE                    PIC S9(7)V99 COMP-3.                
001900*    --- SNAPSHOTTED AT ADD-TO-CART TIME, PER PRICING RULES ---           
002000     05  CRT-LINE-STATUS.                                                 
002100         10  CRT-PRUNE-SW             PIC X(1).                           
002200             88  CRT-MARKED-FOR-PRUNE      VALUE 'Y'.                     
002300         10  CRT-HAS-PRODUCT-SW       PIC X(1).                           
002400             88  CRT-NO-PRODUCT-REF        VALUE 'N'.                     
002500             88  CRT-HAS-PRODUCT-REF       VALUE 'Y'.                     
002600     05  CRT-ADDED-DATE               PIC 9(8).                           
002700     05  CRT-ADDED-DATE-VIEW REDEFINES CRT-ADDED-DATE.                    
002800         10  CRT-ADD-YYYY             PIC 9(4).                           
002900         10  CRT-ADD-MM               PIC 9(2).                           
003000         10  CRT-ADD-DD               PIC 9(2).                           
003100     05  CRT-RESERVED                 PIC X(10).                          
003200     05  FILLER                       PIC X(15).                          
