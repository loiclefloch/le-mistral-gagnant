000100******************************************************************        
000200*  COPYBOOK:  OECPPRD                                                     
000300*             PRODUCT MASTER RECORD LAYOUT                                
000400*                                                                         
000500*  DESCRIBES FILE:  <userid>.OE.PRODUCT.MASTER (PRODFILE)                 
000600*                                                                         
000700*  ONE ENTRY PER CATALOG ITEM.  KEYED BY PRD-ID.  LOADED INTO             
000800*  TABLE PRD-TABLE AT START OF EACH CATALOG-MAINTENANCE RUN AND           
000900*  REWRITTEN IN FULL AT END OF RUN (SEE OECAT01).                         
001000******************************************************************        
001100 01  PRD-MASTER-RECORD.                                                   
001200     05  PRD-KEY.                                                         
001300         10  PRD-ID                   PIC 9(9).                           
001400     05  PRD-NAME                     PIC X(30).                          
001500     05  PRD-DESC                     PIC X(60).                          
001600     05  PRD-PRICE                    PIC S9(7)V99 COMP-3.                
001700     05  PRD-STOCK                    PIC S9(5).                          
001800     05  PRD-CATEGORY                 PIC X(20).                          
001900         88  PRD-CAT-ELECTRONICS                                          
002000                 VALUE 'Electronics         '.                            
002100     05  PRD-ACTIVE-FLAG              PIC X(1).                           
002200         88  PRD-IS-ACTIVE            VALUE 'Y'.                          
002300         88  PRD-IS-INACTIVE          VALUE 'N'.                          
002400     05  PRD-STATUS-TEXT              PIC X(10).                          
002500         88  PRD-STAT-ACTIVE          VALUE 'ACTIVE'.                     
002600*    --- INDICATOR BYTES SET BY THE RATING SUBROUTINE OEPRC02 ---         
002700     05  PRD-CONTROL-BYTES.                                               
002800         10  PRD-SEASON-APPLIED-SW    PIC X(1).                           
002900             88  PRD-SEASON-ALREADY-CUT   VALUE 'Y'.                      
003000         10  PRD-AVAILABLE-SW         PIC X(1).                           
003100             88  PRD-IS-AVAILABLE     VALUE 'Y'.                          
003200             88  PRD-NOT-AVAILABLE    VALUE 'N'.                          
003300         10  PRD-DELETE-SW            PIC X(1).                           
003400             88  PRD-MARKED-DELETED   VALUE 'Y'.                          
003500*    --- VENDOR/REORDER AREA, ADDED FOR PURCHASING TIE-IN ---             
003600     05  PRD-VENDOR-AREA              PIC X(15).                   DS-0472
003700     05  PRD-VENDOR-VIEW REDEFINES PRD-VENDOR-AREA.                DS-0472
003800         10  PRD-VENDOR-CODE          PIC X(8).                           
003900         10  PRD-REORDER-LEVEL        PIC 9(5).                           
004000         10  FILLER                   PIC X(2).                           
004100     05  PRD-LAST-MAINT-DATE          PIC 9(8).                           
004200     05  PRD-LAST-MAINT-VIEW REDEFINES PRD-LAST-MAINT-DATE.               
004300         10  PRD-LM-YYYY              PIC 9(4).                           
004400         10  PRD-LM-MM                PIC 9(2).                           
004500         10  PRD-LM-DD                PIC 9(2).                           
004600     05  FILLER                       PIC X(20).                          
