000100******************************************************************        
000200*  COPYBOOK:  OECPOHD                                                     
000300*             ORDER HEADER RECORD LAYOUT                                  
000400*                                                                         
000500*  DESCRIBES FILE:  <userid>.OE.ORDER.HEADER (ORDHFILE)                   
000600*                                                                         
000700*  ONE ENTRY PER ORDER.  WRITTEN BY OEORD01 AT ORDER-CREATION             
000800*  TIME, MAINTAINED THEREAFTER BY OEORD02 (STATUS/LIFECYCLE)              
000900*  AND SUMMARIZED BY OERPT01 (REVENUE/SALES REPORTING).                   
001000******************************************************************        
001100 01  ORH-HEADER-RECORD.                                                   
001200     05  ORH-ORDER-ID                 PIC 9(9).                           
001300     05  ORH-USER-ID                  PIC 9(9).                           
001400     05  ORH-TOTAL-AMOUNT             PIC S9(9)V99 COMP-3.                
001500     05  ORH-STATUS                   PIC X(15).                          
001600         88  ORH-STAT-PENDING             VALUE 'PENDING'.                
001700         88  ORH-STAT-PENDING-STOCK       VALUE 'PENDING_STOCK'.          
001800         88  ORH-STAT-CONFIRMED           VALUE 'CONFIRMED'.              
001900         88  ORH-STAT-SHIPPED             VALUE 'SHIPPED'.                
002000         88  ORH-STAT-DELIVERED           VALUE 'DELIVERED'.              
002100         88  ORH-STAT-CANCELLED           VALUE 'CANCELLED'.              
002200         88  ORH-STAT-CANCEL              VALUE 'CANCEL'.                 
002300         88  ORH-STAT-EXPIRED             VALUE 'EXPIRED'.                
002400         88  ORH-STAT-VIEWED              VALUE 'VIEWED'.                 
002500         88  ORH-STAT-PRIORITY            VALUE 'PRIORITY'.               
002600     05  ORH-SHIP-ADDR                PIC X(60).                          
002700     05  ORH-BILL-ADDR                PIC X(60).                          
002800     05  ORH-ORDER-DATE               PIC 9(8).                           
002900     05  ORH-ORDER-DATE-VIEW REDEFINES ORH-ORDER-DATE.                    
003000         10  ORH-OD-YYYY              PIC 9(4).                           
003100         10  ORH-OD-MM                PIC 9(2).                           
003200         10  ORH-OD-DD                PIC 9(2).                           
003300     05  ORH-DELIVERY-DATE            PIC 9(8).                           
003400     05  ORH-DELIVERY-DATE-VIEW REDEFINES ORH-DELIVERY-DATE.              
003500         10  ORH-DD-YYYY              PIC 9(4).                           
003600         10  ORH-DD-MM                PIC 9(2).                           
003700         10  ORH-DD-DD                PIC 9(2).                           
003800     05  ORH-EST-DELIVERY             PIC 9(8).                           
003900     05  ORH-EST-DELIVERY-VIEW REDEFINES ORH-EST-DELIVERY.         DS-0398
004000         10  ORH-ED-YYYY              PIC 9(4).                           
004100         10  ORH-ED-MM                PIC 9(2).                           
004200         10  ORH-ED-DD                PIC 9(2).                           
004300     05  ORH-TOTAL-ITEMS              PIC S9(5).                          
004400*    --- CONTROL BYTES SET BY OEORD01/OEORD02 ---                         
004500     05  ORH-CONTROL-BYTES.                                               
004600         10  ORH-STOCK-OK-SW          PIC X(1).                           
004700             88  ORH-STOCK-ALL-OK         VALUE 'Y'.                      
004800         10  ORH-OPEN-ORDER-SW        PIC X(1).                           
004900             88  ORH-IS-OPEN-ORDER        VALUE 'Y'.                      
005000         10  ORH-PRIORITY-SW          PIC X(1).                           
005100             88  ORH-IS-PRIORITY          VALUE 'Y'.                      
005200     05  FILLER                       PIC X(15).                          
