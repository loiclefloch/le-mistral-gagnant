000100****************************************************************          
000200* PROGRAM:  OEORD02                                                       
000300*           ORDER LIFECYCLE / STATUS MANAGEMENT DRIVER                    
000400*                                                                         
000500* AUTHOR :  RJ. KOWALSKI                                                  
000600*           EDP APPLICATIONS                                              
000700*                                                                         
000800* FUNCTION:                                                               
000900*    APPLIES ONE STATUS-MANAGEMENT REQUEST TO ONE ORDER-HEADER            
001000*    RECORD IN ORDHFILE.  SUPPORTS SET-STATUS, CANCEL AND                 
001100*    DISPLAY (WHICH APPLIES THE EXPIRY CHECK AND UPPER-CASES              
001200*    THE STATUS AS A SIDE EFFECT) AND A STAND-ALONE VALIDATE              
001300*    CHECK.  ORDHFILE IS READ IN FULL, THE TARGET ORDER'S ENTRY           
001400*    IS UPDATED IN THE WORKING TABLE, AND THE WHOLE FILE IS               
001500*    REWRITTEN AT END OF RUN.                                             
001600*                                                                         
001700* CALLS:    OEPRC03  (ORDER-ITEM RATING SUBROUTINE, FUNCTION 'R',         
001800*           USED ONLY WHEN THE CALLER ASKS FOR A RECALC-AND-              
001900*           DISPLAY REQUEST -- SEE 900-RECALC-ON-DEMAND)                  
002000*                                                                         
002100* CONTROL CARD (READ FROM CONSOLE):                                       
002200*    POS 1-9    ORDER ID                                                  
002300*    POS 10     REQUEST CODE  S=SET-STATUS  C=CANCEL                      
002400*                             D=DISPLAY(+EXPIRY CHECK)                    
002500*                             V=VALIDATE                                  
002600*    POS 11-25  NEW STATUS (REQUEST CODE 'S' ONLY)                        
002700******************************************************************        
002800* CHANGE LOG                                                              
002900*-----------------------------------------------------------------        
003000* DATE       BY   REQUEST#   DESCRIPTION                                  
003100*-----------------------------------------------------------------        
003200* 11/19/92   RJK  DP-0234    ORIGINAL PROGRAM.                      DP0234
003300* 03/02/94   RJK  DP-0291    CANCEL-ORDER NOW REMOVES BACK-DATED          
003400*                            ORDERS FROM THE OPEN-ORDER SET.        DP0291
003500* 12/01/98   BF   Y2K-0041   YEAR 2000 READINESS: EXPIRY AND              
003600*                            DELIVERY DATE COMPARES REWRITTEN             
003700*                            AGAINST A FULL 4-DIGIT YEAR.          Y2K0041
003800* 05/17/00   BF   DP-0442    DISPLAY REQUEST CAN NOW ALSO FIRE            
003900*                            AN ON-DEMAND RECALC THROUGH                  
004000*                            OEPRC03.                               DP0442
004100* 07/30/04   SLO  DP-0489    VALIDATE-ORDER REQUEST CODE ADDED            
004200*                            FOR THE NEW ORDER-DESK SCREEN.         DP0489
004300*-----------------------------------------------------------------        
004400 IDENTIFICATION DIVISION.                                                 
004500 PROGRAM-ID. OEORD02.                                                     
004600 AUTHOR. RJ. KOWALSKI.                                                    
004700 INSTALLATION. COLONIAL CATALOG SALES INC - EDP DEPT.                     
004800 DATE-WRITTEN. 11/19/1992.                                                
004900 DATE-COMPILED.                                                           
005000 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
005100*                                                                         
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     CLASS OE-NUMERIC-CLASS IS '0' THRU '9'                               
005700     UPSI-0 ON  STATUS IS OE-RERUN-MODE                                   
005800            OFF STATUS IS OE-NORMAL-MODE.                                 
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT ORDER-HEADER-FILE ASSIGN TO ORDHFILE                          
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         ACCESS       IS SEQUENTIAL                                       
006400         FILE STATUS  IS WS-ORDHFILE-STATUS.                              
006500     SELECT ORDER-ITEM-FILE ASSIGN TO ORDIFILE                            
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         ACCESS       IS SEQUENTIAL                                       
006800         FILE STATUS  IS WS-ORDIFILE-STATUS.                              
006900*                                                                         
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200 FD  ORDER-HEADER-FILE                                                    
007300     LABEL RECORDS ARE STANDARD                                           
007400     RECORDING MODE IS F.                                                 
007500     COPY OECPOHD.                                                        
007600*                                                                         
007700 FD  ORDER-ITEM-FILE                                                      
007800     LABEL RECORDS ARE STANDARD                                           
007900     RECORDING MODE IS F.                                                 
008000     COPY OECPOIT.                                                        
008100*                                                                         
008200 WORKING-STORAGE SECTION.                                                 
008300*                                                                         
008400 01  WS-FIELDS.                                                           
008500     05  WS-ORDHFILE-STATUS       PIC X(2)   VALUE SPACES.                
008600     05  WS-ORDIFILE-STATUS       PIC X(2)   VALUE SPACES.                
008700     05  WS-ORDHFILE-EOF          PIC X(1)   VALUE 'N'.                   
008800         88  WS-ORDHFILE-AT-EOF       VALUE 'Y'.                          
008900     05  WS-ORDIFILE-EOF          PIC X(1)   VALUE 'N'.                   
009000         88  WS-ORDIFILE-AT-EOF       VALUE 'Y'.                          
009100     05  WS-ORDER-FOUND-SW        PIC X(1)   VALUE 'N'.                   
009200         88  WS-ORDER-WAS-FOUND       VALUE 'Y'.                          
009300     05  WS-CANCEL-OK-SW          PIC X(1)   VALUE 'N'.                   
009400         88  WS-CANCEL-IS-OK          VALUE 'Y'.                          
009500     05  FILLER                   PIC X(10)  VALUE SPACES.                
009600*                                                                         
009700 01  WS-CONTROL-CARD.                                                     
009800     05  WS-CTL-ORDER-ID          PIC 9(9)   VALUE 0.                     
009900     05  WS-CTL-REQUEST-CODE      PIC X(1)   VALUE SPACE.                 
010000         88  WS-REQ-SET-STATUS        VALUE 'S'.                          
010100         88  WS-REQ-CANCEL             VALUE 'C'.                         
010200         88  WS-REQ-DISPLAY            VALUE 'D'.                         
010300         88  WS-REQ-VALIDATE           VALUE 'V'.                         
010400     05  WS-CTL-NEW-STATUS        PIC X(15)  VALUE SPACES.                
010500     05  FILLER                   PIC X(55)  VALUE SPACES.                
010600 01  WS-CONTROL-CARD-VIEW REDEFINES WS-CONTROL-CARD                       
010700         PIC X(80).                                                       
010800*                                                                         
010900 01  WS-COUNTERS.                                                         
011000     05  WS-HEADER-COUNT          PIC S9(5)  COMP   VALUE +0.             
011100     05  WS-ITEM-COUNT            PIC S9(5)  COMP   VALUE +0.             
011200     05  WS-TABLE-SUB             PIC S9(5)  COMP   VALUE +0.             
011300     05  WS-TARGET-SUB            PIC S9(5)  COMP   VALUE +0.             
011400     05  FILLER                   PIC X(6)   VALUE SPACES.                
011500*                                                                         
011600 01  WS-RUN-DATE-FIELDS.                                                  
011700     05  WS-RUN-DATE-YYYYMMDD     PIC 9(8).                               
011800     05  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE-YYYYMMDD.                 
011900         10  WS-RUN-YYYY          PIC 9(4).                               
012000         10  WS-RUN-MM            PIC 9(2).                               
012100         10  WS-RUN-DD            PIC 9(2).                               
012200     05  WS-DAYS-OLD              PIC S9(5)  COMP   VALUE +0.             
012300     05  FILLER                   PIC X(10)  VALUE SPACES.                
012400*                                                                         
012500*    --- 30/360 DAY-COUNT WORK FIELDS FOR THE EXPIRY AGE CHECK --         
012600*    (SAME APPROXIMATION USED FOR YEARS ON THE INTEREST-AGING             
012700*    RUNS -- GOOD ENOUGH FOR A 7-DAY WINDOW, NOT A TRUE CALENDAR)         
012800 01  WS-DAYNUM-FIELDS.                                                    
012900     05  WS-ORDER-YYYY            PIC 9(4)   VALUE 0.                     
013000     05  WS-ORDER-MMDD            PIC 9(4)   VALUE 0.                     
013100     05  WS-ORDER-MM              PIC 9(2)   VALUE 0.                     
013200     05  WS-ORDER-DD              PIC 9(2)   VALUE 0.                     
013300     05  WS-ORDER-DAYNUM          PIC S9(7)  COMP   VALUE +0.             
013400     05  WS-RUN-DAYNUM            PIC S9(7)  COMP   VALUE +0.             
013500     05  FILLER                   PIC X(10)  VALUE SPACES.                
013600*                                                                         
013700*    --- ORDER-HEADER TABLE, WHOLE ORDHFILE, FOR UPDATE-IN-PLACE -        
013800 01  ORH-TABLE-CONTROL.                                                   
013900     05  ORH-TABLE-ENTRY OCCURS 0 TO 500 TIMES                            
014000             DEPENDING ON WS-HEADER-COUNT                                 
014100             INDEXED BY ORH-IDX.                                          
014200         10  ORH-T-ORDER-ID       PIC 9(9).                               
014300         10  ORH-T-USER-ID        PIC 9(9).                               
014400         10  ORH-T-TOTAL-AMOUNT   PIC S9(9)V99 COMP-3.                    
014500         10  ORH-T-STATUS         PIC X(15).                              
014600         10  ORH-T-SHIP-ADDR      PIC X(60).                              
014700         10  ORH-T-BILL-ADDR      PIC X(60).                              
014800         10  ORH-T-ORDER-DATE     PIC 9(8).                               
014900         10  ORH-T-DELIVERY-DATE  PIC 9(8).                               
015000         10  ORH-T-EST-DELIVERY   PIC 9(8).                               
015100         10  ORH-T-TOTAL-ITEMS    PIC S9(5).                              
015200         10  ORH-T-STOCK-OK-SW    PIC X(1).                               
015300         10  ORH-T-OPEN-ORDER-SW  PIC X(1).                               
015400             88  ORH-T-IS-OPEN        VALUE 'Y'.                          
015500         10  ORH-T-PRIORITY-SW    PIC X(1).                               
015600         10  FILLER               PIC X(15).                              
015700 01  ORH-TABLE-VIEW REDEFINES ORH-TABLE-CONTROL.                          
015800     05  FILLER OCCURS 500 TIMES PIC X(150).                              
015900*                                                                         
016000*    --- ORDER-ITEM LINES FOR THE TARGET ORDER, LOADED ON A               
016100*        RECALC-ON-DEMAND DISPLAY REQUEST ONLY ---                        
016200 01  OI-TABLE-CONTROL.                                                    
016300     05  OI-TABLE-ENTRY OCCURS 0 TO 200 TIMES                             
016400             DEPENDING ON WS-ITEM-COUNT                                   
016500             INDEXED BY OI-IDX.                                           
016600         10  OI-T-PRICE           PIC S9(7)V99 COMP-3.                    
016700         10  OI-T-QUANTITY        PIC S9(5).                              
016800         10  FILLER               PIC X(10).                              
016900*                                                                         
017000 01  WS-DISPLAY-LINE.                                                     
017100     05  WS-DISP-ORDER-ID         PIC 9(9).                               
017200     05  FILLER                   PIC X(2)   VALUE SPACES.                
017300     05  WS-DISP-STATUS           PIC X(15).                              
017400     05  FILLER                   PIC X(2)   VALUE SPACES.                
017500     05  WS-DISP-TOTAL            PIC ZZZ,ZZ9.99.                         
017600     05  FILLER                   PIC X(20)  VALUE SPACES.                
017700*                                                                         
017800*    --- PARAMETERS PASSED TO OEPRC03 FOR RECALC-ON-DEMAND ---            
017900 01  LK-FUNCTION-CODE             PIC X(1).                               
018000 01  LK-ORDER-ITEM-LINE.                                                  
018100     05  LK-OI-PRODUCT-ID         PIC 9(9).                               
018200     05  LK-OI-PRODUCT-NAME       PIC X(30).                              
018300     05  LK-OI-QUANTITY           PIC S9(5).                              
018400     05  LK-OI-PRICE              PIC S9(7)V99 COMP-3.                    
018500     05  LK-OI-VAT                PIC S9(7)V99 COMP-3.                    
018600     05  FILLER                   PIC X(20).                              
018700 01  LK-ITEM-TABLE-CONTROL.                                               
018800     05  LK-ITEM-COUNT            PIC S9(5)  COMP.                        
018900     05  LK-ITEM-TABLE OCCURS 1 TO 200 TIMES                              
019000             DEPENDING ON LK-ITEM-COUNT                                   
019100             INDEXED BY LK-ITEM-IDX.                                      
019200         10  LK-TI-PRICE          PIC S9(7)V99 COMP-3.                    
019300         10  LK-TI-QUANTITY       PIC S9(5).                              
019400 01  LK-STORED-ORDER-TOTAL        PIC S9(9)V99 COMP-3.                    
019500 01  LK-RESULT-FIELDS.                                                    
019600     05  LK-RESULT-AMOUNT         PIC S9(9)V99 COMP-3.                    
019700     05  LK-MISMATCH-SW           PIC X(1).                               
019800     05  FILLER                   PIC X(10).                              
019900*                                                                         
020000 LINKAGE SECTION.                                                         
020100*                                                                         
020200******************************************************************        
020300 PROCEDURE DIVISION.                                                      
020400******************************************************************        
020500*                                                                         
020600 000-MAIN.                                                                
020700     DISPLAY 'OEORD02 ORDER STATUS RUN STARTING'.                         
020800     PERFORM 950-READ-CONTROL-CARD.                                       
020900     PERFORM 900-OPEN-FILES.                                              
021000     PERFORM 960-LOAD-HEADER-TABLE THRU 960-EXIT.                         
021100     PERFORM 970-FIND-TARGET-ORDER THRU 970-EXIT.                         
021200     IF NOT WS-ORDER-WAS-FOUND                                            
021300         DISPLAY 'OEORD02 - ORDER ' WS-CTL-ORDER-ID ' NOT FOUND'          
021400     ELSE                                                                 
021500         IF WS-REQ-SET-STATUS                                             
021600             PERFORM 200-UPDATE-STATUS                                    
021700         ELSE                                                             
021800         IF WS-REQ-CANCEL                                                 
021900             PERFORM 300-CHECK-CANCELLABLE                                
022000             PERFORM 310-CANCEL-ORDER THRU 310-EXIT                       
022100         ELSE                                                             
022200         IF WS-REQ-DISPLAY                                                
022300             PERFORM 320-CHECK-EXPIRY-AND-FORMAT                          
022400             PERFORM 900-RECALC-ON-DEMAND THRU 900-EXIT                   
022500             PERFORM 890-PRINT-DISPLAY-LINE                               
022600         ELSE                                                             
022700         IF WS-REQ-VALIDATE                                               
022800             PERFORM 330-VALIDATE-ORDER.                                  
022900     PERFORM 980-REWRITE-HEADER-FILE THRU 980-EXIT.                       
023000     PERFORM 905-CLOSE-FILES.                                             
023100     DISPLAY 'OEORD02 ORDER STATUS RUN COMPLETE'.                         
023200     GOBACK.                                                              
023300*                                                                         
023400*---------------------------------------------------------------          
023500* UPDATE-STATUS:  SET ORDER-STATUS TO THE CONTROL-CARD VALUE.             
023600* SHIPPED OR DELIVERED ALSO STAMPS THE DELIVERY DATE WITH                 
023700* TODAY'S PROCESSING DATE (THE CALLING FLOW DECIDES WHICH OF              
023800* THE TWO STATUSES IS BEING SET -- BOTH GET THE SAME STAMP                
023900* HERE, PER THE ORIGINAL DESIGN).                                         
024000*---------------------------------------------------------------          
024100 200-UPDATE-STATUS.                                                       
024200     MOVE WS-CTL-NEW-STATUS TO ORH-T-STATUS(WS-TARGET-SUB).               
024300     IF ORH-T-STATUS(WS-TARGET-SUB) = 'SHIPPED'                           
024400         OR ORH-T-STATUS(WS-TARGET-SUB) = 'DELIVERED'                     
024500         MOVE WS-RUN-DATE-YYYYMMDD                                        
024600                 TO ORH-T-DELIVERY-DATE(WS-TARGET-SUB).                   
024700*                                                                         
024800*---------------------------------------------------------------          
024900* CHECK-CANCELLABLE:  PENDING (ANY CASE) OR CONFIRMED, OR THE             
025000* "NEW" ORDER-STATUS FLAG VALUE, ARE CANCELLABLE.  CANCELLED,             
025100* DELIVERED AND SHIPPED ARE TERMINAL.                                     
025200*---------------------------------------------------------------          
025300 300-CHECK-CANCELLABLE.                                                   
025400     MOVE 'N' TO WS-CANCEL-OK-SW.                                         
025500     MOVE ORH-T-STATUS(WS-TARGET-SUB) TO WS-DISP-STATUS.                  
025600     INSPECT WS-DISP-STATUS CONVERTING                                    
025700         'abcdefghijklmnopqrstuvwxyz'                                     
025800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
025900     IF WS-DISP-STATUS = 'PENDING'                                        
026000         OR WS-DISP-STATUS = 'CONFIRMED'                                  
026100         OR WS-DISP-STATUS = 'NEW'                                        
026200         MOVE 'Y' TO WS-CANCEL-OK-SW.                                     
026300     IF WS-DISP-STATUS = 'CANCELLED'                                      
026400         OR WS-DISP-STATUS = 'DELIVERED'                                  
026500         OR WS-DISP-STATUS = 'SHIPPED'                                    
026600         MOVE 'N' TO WS-CANCEL-OK-SW.                                     
026700*                                                                         
026800*---------------------------------------------------------------          
026900* CANCEL-ORDER:  NO-OP IF 300-CHECK-CANCELLABLE SAID NO.                  
027000* OTHERWISE SET CANCELLED AND, IF THE ORDER DATE IS EARLIER               
027100* THAN TODAY'S PROCESSING DATE, ALSO DROP IT FROM THE                     
027200* OPEN-ORDER SET.                                                         
027300*---------------------------------------------------------------          
027400 310-CANCEL-ORDER.                                                        
027500     IF NOT WS-CANCEL-IS-OK                                               
027600         DISPLAY 'OEORD02 - ORDER ' WS-CTL-ORDER-ID                       
027700                 ' CANNOT BE CANCELLED, STATUS IS '                       
027800                 ORH-T-STATUS(WS-TARGET-SUB)                              
027900         GO TO 310-EXIT.                                                  
028000     MOVE 'CANCELLED' TO ORH-T-STATUS(WS-TARGET-SUB).                     
028100     IF ORH-T-ORDER-DATE(WS-TARGET-SUB) < WS-RUN-DATE-YYYYMMDD            
028200         MOVE 'N' TO ORH-T-OPEN-ORDER-SW(WS-TARGET-SUB).                  
028300 310-EXIT.                                                                
028400     EXIT.                                                                
028500*                                                                         
028600*---------------------------------------------------------------          
028700* CHECK-EXPIRY-AND-FORMAT:  A PENDING ORDER MORE THAN 7 DAYS              
028800* OLD (BY THE CRUDE YYYYMMDD SUBTRACTION BELOW -- GOOD ENOUGH             
028900* FOR THE 7-DAY WINDOW, SAME LIMITATION AS THE ORIGINAL DESIGN)           
029000* BECOMES EXPIRED AS A SIDE EFFECT OF DISPLAYING IT.  THE                 
029100* FORMATTED STATUS IS ALWAYS UPPER-CASE.                                  
029200*---------------------------------------------------------------          
029300 320-CHECK-EXPIRY-AND-FORMAT.                                             
029400     MOVE ORH-T-STATUS(WS-TARGET-SUB) TO WS-DISP-STATUS.                  
029500     INSPECT WS-DISP-STATUS CONVERTING                                    
029600         'abcdefghijklmnopqrstuvwxyz'                                     
029700         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
029800     IF WS-DISP-STATUS = 'PENDING'                                        
029900         PERFORM 321-CALC-DAYS-OLD                                        
030000         IF WS-DAYS-OLD > 7                                               
030100             MOVE 'EXPIRED' TO ORH-T-STATUS(WS-TARGET-SUB)                
030200             MOVE 'EXPIRED' TO WS-DISP-STATUS.                            
030300*                                                                         
030400*---------------------------------------------------------------          
030500* CALC-DAYS-OLD:  30/360 DAY-COUNT DIFFERENCE, RUN DATE LESS              
030600* ORDER DATE.  SPLITS THE 8-DIGIT ORDER-DATE FIELD INTO ITS               
030700* YEAR/MONTH/DAY PARTS BY INTEGER DIVIDE, SAME AS THE AGING               
030800* RUNS DO.                                                                
030900*---------------------------------------------------------------          
031000 321-CALC-DAYS-OLD.                                                       
031100     DIVIDE ORH-T-ORDER-DATE(WS-TARGET-SUB) BY 10000                      
031200         GIVING WS-ORDER-YYYY                                             
031300         REMAINDER WS-ORDER-MMDD.                                         
031400     DIVIDE WS-ORDER-MMDD BY 100                                          
031500         GIVING WS-ORDER-MM                                               
031600         REMAINDER WS-ORDER-DD.                                           
031700     COMPUTE WS-ORDER-DAYNUM =                                            
031800         (WS-ORDER-YYYY * 360) + (WS-ORDER-MM * 30) + WS-ORDER-DD.        
031900     COMPUTE WS-RUN-DAYNUM =                                              
032000         (WS-RUN-YYYY * 360) + (WS-RUN-MM * 30) + WS-RUN-DD.              
032100     COMPUTE WS-DAYS-OLD = WS-RUN-DAYNUM - WS-ORDER-DAYNUM.               
032200*                                                                         
032300*---------------------------------------------------------------          
032400 330-VALIDATE-ORDER.                                                      
032500     MOVE 'Y' TO WS-CANCEL-OK-SW.                                         
032600     IF ORH-T-SHIP-ADDR(WS-TARGET-SUB) = SPACES                           
032700         MOVE 'N' TO WS-CANCEL-OK-SW.                                     
032800     IF ORH-T-TOTAL-ITEMS(WS-TARGET-SUB) < 1                              
032900         MOVE 'N' TO WS-CANCEL-OK-SW.                                     
033000     IF ORH-T-TOTAL-AMOUNT(WS-TARGET-SUB) NOT > 0                         
033100         MOVE 'N' TO WS-CANCEL-OK-SW.                                     
033200     IF WS-CANCEL-IS-OK                                                   
033300         DISPLAY 'OEORD02 - ORDER ' WS-CTL-ORDER-ID ' IS VALID'           
033400     ELSE                                                                 
033500         DISPLAY 'OEORD02 - ORDER ' WS-CTL-ORDER-ID                       
033600                 ' FAILED VALIDATION'.                                    
033700*                                                                         
033800*---------------------------------------------------------------          
033900 890-PRINT-DISPLAY-LINE.                                                  
034000     MOVE ORH-T-ORDER-ID(WS-TARGET-SUB)     TO WS-DISP-ORDER-ID.          
034100     MOVE ORH-T-STATUS(WS-TARGET-SUB)        TO WS-DISP-STATUS.           
034200     INSPECT WS-DISP-STATUS CONVERTING                                    
034300         'abcdefghijklmnopqrstuvwxyz'                                     
034400         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                 
034500     MOVE ORH-T-TOTAL-AMOUNT(WS-TARGET-SUB)  TO WS-DISP-TOTAL.            
034600     DISPLAY WS-DISPLAY-LINE.                                             
034700*                                                                         
034800*---------------------------------------------------------------          
034900* RECALC-ON-DEMAND:  LOADS THIS ORDER'S ITEM LINES FROM                   
035000* ORDIFILE AND ASKS OEPRC03 TO RECALCULATE THE ORDER TOTAL,               
035100* SO A DISPLAY REQUEST CAN FLAG A STALE HEADER TOTAL WITHOUT              
035200* REPOSTING STOCK (THAT ONLY HAPPENS AT ORDER-CREATION TIME               
035300* IN OEORD01).                                                            
035400*---------------------------------------------------------------          
035500 900-RECALC-ON-DEMAND.                                                    
035600     MOVE 0 TO WS-ITEM-COUNT.                                             
035700     PERFORM 901-READ-ITEM-RECORD THRU 901-EXIT                           
035800         UNTIL WS-ORDIFILE-AT-EOF.                                        
035900     MOVE WS-ITEM-COUNT TO LK-ITEM-COUNT.                                 
036000     IF WS-ITEM-COUNT = 0                                                 
036100         GO TO 900-EXIT.                                                  
036200     PERFORM 910-COPY-ONE-LINE                                            
036300         VARYING OI-IDX FROM 1 BY 1                                       
036400         UNTIL OI-IDX > WS-ITEM-COUNT.                                    
036500     MOVE 'R' TO LK-FUNCTION-CODE.                                        
036600     MOVE ORH-T-TOTAL-AMOUNT(WS-TARGET-SUB)                               
036700             TO LK-STORED-ORDER-TOTAL.                                    
036800     CALL 'OEPRC03' USING LK-FUNCTION-CODE, LK-ORDER-ITEM-LINE,           
036900             LK-ITEM-TABLE-CONTROL, LK-STORED-ORDER-TOTAL,                
037000             LK-RESULT-FIELDS.                                            
037100 900-EXIT.                                                                
037200     EXIT.                                                                
037300*                                                                         
037400 901-READ-ITEM-RECORD.                                                    
037500     READ ORDER-ITEM-FILE                                                 
037600         AT END MOVE 'Y' TO WS-ORDIFILE-EOF                               
037700         GO TO 901-EXIT.                                                  
037800     IF ORI-ORDER-ID NOT = WS-CTL-ORDER-ID                                
037900         GO TO 901-EXIT.                                                  
038000     ADD 1 TO WS-ITEM-COUNT.                                              
038100     MOVE ORI-PRICE    TO OI-T-PRICE(WS-ITEM-COUNT).                      
038200     MOVE ORI-QUANTITY TO OI-T-QUANTITY(WS-ITEM-COUNT).                   
038300 901-EXIT.                                                                
038400     EXIT.                                                                
038500*                                                                         
038600 910-COPY-ONE-LINE.                                                       
038700     MOVE OI-T-PRICE(OI-IDX)    TO LK-TI-PRICE(OI-IDX).                   
038800     MOVE OI-T-QUANTITY(OI-IDX) TO LK-TI-QUANTITY(OI-IDX).                
038900*                                                                         
039000*---------------------------------------------------------------          
039100 900-OPEN-FILES.                                                          
039200     OPEN I-O ORDER-HEADER-FILE.                                          
039300     OPEN INPUT ORDER-ITEM-FILE.                                          
039400*                                                                         
039500 905-CLOSE-FILES.                                                         
039600     CLOSE ORDER-ITEM-FILE.                                               
039700*                                                                         
039800 950-READ-CONTROL-CARD.                                                   
039900     ACCEPT WS-CONTROL-CARD FROM CONSOLE.                                 
040000     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.                      
040100*                                                                         
040200 960-LOAD-HEADER-TABLE.                                                   
040300     MOVE 0 TO WS-HEADER-COUNT.                                           
040400     PERFORM 961-READ-HEADER-RECORD THRU 961-EXIT                         
040500         UNTIL WS-ORDHFILE-AT-EOF.                                        
040600 960-EXIT.                                                                
040700     EXIT.                                                                
040800*                                                                         
040900 961-READ-HEADER-RECORD.                                                  
041000     READ ORDER-HEADER-FILE                                               
041100         AT END MOVE 'Y' TO WS-ORDHFILE-EOF                               
041200         GO TO 961-EXIT.                                                  
041300     ADD 1 TO WS-HEADER-COUNT.                                            
041400     MOVE ORH-ORDER-ID      TO ORH-T-ORDER-ID(WS-HEADER-COUNT).           
041500     MOVE ORH-USER-ID       TO ORH-T-USER-ID(WS-HEADER-COUNT).            
041600     MOVE ORH-TOTAL-AMOUNT  TO                                            
041700             ORH-T-TOTAL-AMOUNT(WS-HEADER-COUNT).                         
041800     MOVE ORH-STATUS        TO ORH-T-STATUS(WS-HEADER-COUNT).             
041900     MOVE ORH-SHIP-ADDR     TO ORH-T-SHIP-ADDR(WS-HEADER-COUNT).          
042000     MOVE ORH-BILL-ADDR     TO ORH-T-BILL-ADDR(WS-HEADER-COUNT).          
042100     MOVE ORH-ORDER-DATE    TO ORH-T-ORDER-DATE(WS-HEADER-COUNT).         
042200     MOVE ORH-DELIVERY-DATE TO                                            
042300             ORH-T-DELIVERY-DATE(WS-HEADER-COUNT).                        
042400     MOVE ORH-EST-DELIVERY  TO                                            
042500             ORH-T-EST-DELIVERY(WS-HEADER-COUNT).                         
042600     MOVE ORH-TOTAL-ITEMS   TO ORH-T-TOTAL-ITEMS(WS-HEADER-COUNT).        
042700     MOVE ORH-STOCK-OK-SW   TO ORH-T-STOCK-OK-SW(WS-HEADER-COUNT).        
042800     MOVE ORH-OPEN-ORDER-SW TO                                            
042900             ORH-T-OPEN-ORDER-SW(WS-HEADER-COUNT).                        
043000     MOVE ORH-PRIORITY-SW   TO ORH-T-PRIORITY-SW(WS-HEADER-COUNT).        
043100 961-EXIT.                                                                
043200     EXIT.                                                                
043300*                                                                         
043400*---------------------------------------------------------------          
043500 970-FIND-TARGET-ORDER.                                                   
043600     MOVE 'N' TO WS-ORDER-FOUND-SW.                                       
043700     MOVE 0 TO WS-TARGET-SUB.                                             
043800     IF WS-HEADER-COUNT = 0                                               
043900         GO TO 970-EXIT.                                                  
044000     PERFORM 971-CHECK-ONE-ENTRY THRU 971-EXIT                            
044100         VARYING ORH-IDX FROM 1 BY 1                                      
044200         UNTIL ORH-IDX > WS-HEADER-COUNT.                                 
044300 970-EXIT.                                                                
044400     EXIT.                                                                
044500*                                                                         
044600 971-CHECK-ONE-ENTRY.                                                     
044700     IF ORH-T-ORDER-ID(ORH-IDX) = WS-CTL-ORDER-ID                         
044800         MOVE 'Y' TO WS-ORDER-FOUND-SW                                    
044900         MOVE ORH-IDX TO WS-TARGET-SUB.                                   
045000 971-EXIT.                                                                
045100     EXIT.                                                                
045200*                                                                         
045300*---------------------------------------------------------------          
045400 980-REWRITE-HEADER-FILE.                                                 
045500     CLOSE ORDER-HEADER-FILE.                                             
045600     OPEN OUTPUT ORDER-HEADER-FILE.                                       
045700     IF WS-HEADER-COUNT = 0                                               
045800         GO TO 980-EXIT.                                                  
045900     PERFORM 981-WRITE-ONE-HEADER THRU 981-EXIT                           
046000         VARYING ORH-IDX FROM 1 BY 1                                      
046100         UNTIL ORH-IDX > WS-HEADER-COUNT.                                 
046200 980-EXIT.                                                                
046300     EXIT.                                                                
046400*                                                                         
046500 981-WRITE-ONE-HEADER.                                                    
046600     MOVE ORH-T-ORDER-ID(ORH-IDX)      TO ORH-ORDER-ID.                   
046700     MOVE ORH-T-USER-ID(ORH-IDX)       TO ORH-USER-ID.                    
046800     MOVE ORH-T-TOTAL-AMOUNT(ORH-IDX)  TO ORH-TOTAL-AMOUNT.               
046900     MOVE ORH-T-STATUS(ORH-IDX)        TO ORH-STATUS.                     
047000     MOVE ORH-T-SHIP-ADDR(ORH-IDX)     TO ORH-SHIP-ADDR.                  
047100     MOVE ORH-T-BILL-ADDR(ORH-IDX)     TO ORH-BILL-ADDR.                  
047200     MOVE ORH-T-ORDER-DATE(ORH-IDX)    TO ORH-ORDER-DATE.                 
047300     MOVE ORH-T-DELIVERY-DATE(ORH-IDX) TO ORH-DELIVERY-DATE.              
047400     MOVE ORH-T-EST-DELIVERY(ORH-IDX)  TO ORH-EST-DELIVERY.               
047500     MOVE ORH-T-TOTAL-ITEMS(ORH-IDX)   TO ORH-TOTAL-ITEMS.                
047600     MOVE ORH-T-STOCK-OK-SW(ORH-IDX)   TO ORH-STOCK-OK-SW.                
047700     MOVE ORH-T-OPEN-ORDER-SW(ORH-IDX) TO ORH-OPEN-ORDER-SW.              
047800     MOVE ORH-T-PRIORITY-SW(ORH-IDX)   TO ORH-PRIORITY-SW.                
047900     WRITE ORH-HEADER-RECORD.                                             
048000 981-EXIT.                                                                
048100     EXIT.                                                                
048200*                                                                         
048300* END OF PROGRAM OEORD02                                                  
