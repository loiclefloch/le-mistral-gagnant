000100****************************************************************          
000200* PROGRAM:  OEPRC03                                                       
000300*           ORDER-ITEM RATING SUBROUTINE                                  
000400*                                                                         
000500* AUTHOR :  RJ. KOWALSKI                                                  
000600*           EDP APPLICATIONS                                              
000700*                                                                         
000800* FUNCTION:                                                               
000900*    CALLED SUBROUTINE.  GIVEN AN ORDER-ITEM LINE (OR THE                 
001000*    WHOLE ORDER-ITEM TABLE) COMPUTES THE PER-LINE TOTAL                  
001100*    (PRICE*QTY+VAT), THE PER-LINE DISCOUNTED TOTAL (BULK CUT             
001200*    OVER 5 UNITS) AND THE ORDER'S RECALCULATED GRAND TOTAL               
001300*    (WITH THE 5.99 OVER-50.00 SURCHARGE), FLAGGING A                     
001400*    MISMATCH WARNING IF THE RECALCULATED TOTAL DISAGREES                 
001500*    WITH THE STORED HEADER TOTAL.  CALLED FROM OEORD01 (AT               
001600*    ORDER-CREATION TIME) AND FROM OEORD02 (ON-DEMAND STATUS              
001700*    DISPLAY / RECALC REQUESTS).                                          
001800*                                                                         
001900* ENTRY POINTS (SELECTED BY LK-FUNCTION-CODE):                            
002000*    'I'  CALC-ITEM-TOTAL        (ONE LINE)                               
002100*    'D'  CALC-ITEM-DISC-TOTAL   (ONE LINE)                               
002200*    'R'  RECALC-ORDER-TOTAL     (WHOLE TABLE, LK-ITEM-TABLE)             
002300******************************************************************        
002400* CHANGE LOG                                                              
002500*-----------------------------------------------------------------        
002600* DATE       BY   REQUEST#   DESCRIPTION                                  
002700*-----------------------------------------------------------------        
002800* 11/19/92   RJK  DP-0233    ORIGINAL PROGRAM.                      DP0233
002900* 03/02/94   RJK  DP-0290    ADDED CALC-ITEM-DISC-TOTAL FOR THE           
003000*                            NEW ORDER-DETAIL DISPLAY SCREEN.       DP0290
003100* 12/01/98   BF   Y2K-0041   YEAR 2000 READINESS: NO DATE                 
003200*                            ARITHMETIC IN THIS PROGRAM.           Y2K0041
003300* 05/17/00   BF   DP-0441    RECALC-ORDER-TOTAL SPLIT OUT SO              
003400*                            OEORD02'S STATUS-DISPLAY PATH COULD          
003500*                            RE-CHECK A TOTAL WITHOUT REPOSTING           
003600*                            STOCK.                                 DP0441
003700* 02/06/03   JN   DP-0472    MISMATCH WARNING NOW ALSO DISPLAYS           
003800*                            THE DIFFERENCE AMOUNT.                 DP0472
003900*-----------------------------------------------------------------        
004000 IDENTIFICATION DIVISION.                                                 
004100 PROGRAM-ID. OEPRC03.                                                     
004200 AUTHOR. RJ. KOWALSKI.                                                    
004300 INSTALLATION. COLONIAL CATALOG SALES INC - EDP DEPT.                     
004400 DATE-WRITTEN. 11/19/1992.                                                
004500 DATE-COMPILED.                                                           
004600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
004700*                                                                         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS OE-NUMERIC-CLASS IS '0' THRU '9'                               
005300     UPSI-0 ON  STATUS IS OE-RERUN-MODE                                   
005400            OFF STATUS IS OE-NORMAL-MODE.                                 
005500*                                                                         
005600 DATA DIVISION.                                                           
005700 WORKING-STORAGE SECTION.                                                 
005800*                                                                         
005900 01  WS-WORK-FIELDS.                                                      
006000     05  WS-LINE-TOTAL            PIC S9(9)V99 COMP-3 VALUE +0.           
006100     05  WS-SURCHARGE-COUNT       PIC S9(5)  COMP     VALUE +0.           
006200     05  WS-RECALC-TOTAL          PIC S9(9)V99 COMP-3 VALUE +0.           
006300     05  WS-DIFFERENCE            PIC S9(9)V99 COMP-3 VALUE +0.           
006400     05  FILLER                   PIC X(15)  VALUE SPACES.                
006500 01  WS-WORK-FIELDS-RAW REDEFINES WS-WORK-FIELDS.                         
006600     05  FILLER                   PIC X(41).                              
006700*                                                                         
006800 01  WS-CONSTANTS.                                                        
006900     05  WS-SURCHARGE-THRESHOLD   PIC S9(7)V99 COMP-3                     
007000             VALUE +50.00.                                                
007100     05  WS-SURCHARGE-AMOUNT      PIC S9(7)V99 COMP-3 VALUE +5.99.        
007200     05  WS-BULK-QTY-THRESHOLD    PIC S9(5)  COMP     VALUE +5.           
007300     05  FILLER                   PIC X(15)  VALUE SPACES.                
007400 01  WS-CONSTANTS-RAW REDEFINES WS-CONSTANTS.                             
007500     05  FILLER                   PIC X(29).                              
007600*                                                                         
007700 01  WS-SUBSCRIPTS.                                                       
007800     05  WS-ITEM-SUB              PIC S9(5)  COMP     VALUE +0.           
007900     05  FILLER                   PIC X(10)  VALUE SPACES.                
008000*                                                                         
008100 LINKAGE SECTION.                                                         
008200*                                                                         
008300 01  LK-FUNCTION-CODE             PIC X(1).                               
008400     88  LK-FN-ITEM-TOTAL             VALUE 'I'.                          
008500     88  LK-FN-ITEM-DISC-TOTAL        VALUE 'D'.                          
008600     88  LK-FN-RECALC-ORDER-TOTAL     VALUE 'R'.                          
008700*                                                                         
008800 01  LK-ORDER-ITEM-LINE.                                                  
008900     05  LK-OI-PRODUCT-ID         PIC 9(9).                               
009000     05  LK-OI-PRODUCT-NAME       PIC X(30).                              
009100     05  LK-OI-QUANTITY           PIC S9(5).                              
009200     05  LK-OI-PRICE              PIC S9(7)V99 COMP-3.                    
009300     05  LK-OI-VAT                PIC S9(7)V99 COMP-3.                    
009400     05  FILLER                   PIC X(20).                              
009500 01  LK-ORDER-ITEM-LINE-RAW REDEFINES LK-ORDER-ITEM-LINE                  
009600         PIC X(69).                                                       
009700*                                                                         
009800 01  LK-ITEM-TABLE-CONTROL.                                               
009900     05  LK-ITEM-COUNT            PIC S9(5)  COMP.                        
010000     05  LK-ITEM-TABLE OCCURS 1 TO 200 TIMES                              
010100             DEPENDING ON LK-ITEM-COUNT                                   
010200             INDEXED BY LK-ITEM-IDX.                                      
010300         10  LK-TI-PRICE          PIC S9(7)V99 COMP-3.                    
010400         10  LK-TI-QUANTITY       PIC S9(5).                              
010500*                                                                         
010600 01  LK-STORED-ORDER-TOTAL        PIC S9(9)V99 COMP-3.                    
010700*                                                                         
010800 01  LK-RESULT-FIELDS.                                                    
010900     05  LK-RESULT-AMOUNT         PIC S9(9)V99 COMP-3.                    
011000     05  LK-MISMATCH-SW           PIC X(1).                               
011100         88  LK-TOTALS-MISMATCHED     VALUE 'Y'.                          
011200     05  FILLER                   PIC X(10).                              
011300*                                                                         
011400******************************************************************        
011500 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-ORDER-ITEM-LINE,           
011600         LK-ITEM-TABLE-CONTROL, LK-STORED-ORDER-TOTAL,                    
011700         LK-RESULT-FIELDS.                                                
011800******************************************************************        
011900*                                                                         
012000 000-MAIN.                                                                
012100     MOVE 0 TO LK-RESULT-AMOUNT.                                          
012200     MOVE 'N' TO LK-MISMATCH-SW.                                          
012300     IF LK-FN-ITEM-TOTAL                                                  
012400         PERFORM 100-CALC-ITEM-TOTAL.                                     
012500     IF LK-FN-ITEM-DISC-TOTAL                                             
012600         PERFORM 110-CALC-ITEM-DISC-TOTAL.                                
012700     IF LK-FN-RECALC-ORDER-TOTAL                                          
012800         PERFORM 200-RECALC-ORDER-TOTAL THRU 200-EXIT.                    
012900     GOBACK.                                                              
013000*                                                                         
013100*---------------------------------------------------------------          
013200* CALC-ITEM-TOTAL:  ONE LINE = PRICE * QUANTITY + VAT AMOUNT.             
013300*---------------------------------------------------------------          
013400 100-CALC-ITEM-TOTAL.                                                     
013500     COMPUTE WS-LINE-TOTAL ROUNDED =                                      
013600             (LK-OI-PRICE * LK-OI-QUANTITY) + LK-OI-VAT.                  
013700     MOVE WS-LINE-TOTAL TO LK-RESULT-AMOUNT.                              
013800*                                                                         
013900*---------------------------------------------------------------          
014000* CALC-ITEM-DISC-TOTAL:  PRICE * QUANTITY, LESS 10% WHEN                  
014100* QUANTITY EXCEEDS 5.  NO VAT IN THIS FIGURE.                             
014200*---------------------------------------------------------------          
014300 110-CALC-ITEM-DISC-TOTAL.                                                
014400     COMPUTE WS-LINE-TOTAL ROUNDED =                                      
014500             LK-OI-PRICE * LK-OI-QUANTITY.                                
014600     IF LK-OI-QUANTITY > WS-BULK-QTY-THRESHOLD                            
014700         COMPUTE WS-LINE-TOTAL ROUNDED = WS-LINE-TOTAL * 0.9.             
014800     MOVE WS-LINE-TOTAL TO LK-RESULT-AMOUNT.                              
014900*                                                                         
015000*---------------------------------------------------------------          
015100* RECALC-ORDER-TOTAL:  SUM (PRICE*QTY) OVER ALL LINES IN                  
015200* LK-ITEM-TABLE, PLUS 5.99 FOR EVERY LINE WHOSE PRICE EXCEEDS             
015300* 50.00.  COMPARE AGAINST THE STORED HEADER TOTAL AND WARN                
015400* (NON-FATAL) ON A MISMATCH -- THE STORED TOTAL IS LEFT ALONE.            
015500*---------------------------------------------------------------          
015600 200-RECALC-ORDER-TOTAL.                                                  
015700     MOVE 0 TO WS-RECALC-TOTAL.                                           
015800     MOVE 0 TO WS-SURCHARGE-COUNT.                                        
015900     IF LK-ITEM-COUNT = 0                                                 
016000         GO TO 200-CHECK-MISMATCH.                                        
016100     PERFORM 210-ADD-ONE-LINE THRU 210-EXIT                               
016200         VARYING LK-ITEM-IDX FROM 1 BY 1                                  
016300         UNTIL LK-ITEM-IDX > LK-ITEM-COUNT.                               
016400     COMPUTE WS-RECALC-TOTAL ROUNDED = WS-RECALC-TOTAL +                  
016500             (WS-SURCHARGE-COUNT * WS-SURCHARGE-AMOUNT).                  
016600 200-CHECK-MISMATCH.                                                      
016700     MOVE WS-RECALC-TOTAL TO LK-RESULT-AMOUNT.                            
016800     IF WS-RECALC-TOTAL NOT = LK-STORED-ORDER-TOTAL                       
016900         COMPUTE WS-DIFFERENCE ROUNDED =                                  
017000                 WS-RECALC-TOTAL - LK-STORED-ORDER-TOTAL                  
017100         MOVE 'Y' TO LK-MISMATCH-SW                                       
017200         DISPLAY 'OEPRC03 WARNING - TOTAL MISMATCH, RECALC='              
017300                 WS-RECALC-TOTAL ' STORED=' LK-STORED-ORDER-TOTAL         
017400                 ' DIFF=' WS-DIFFERENCE.                                  
017500 200-EXIT.                                                                
017600     EXIT.                                                                
017700*                                                                         
017800 210-ADD-ONE-LINE.                                                        
017900     COMPUTE WS-RECALC-TOTAL ROUNDED =                                    
018000             WS-RECALC-TOTAL +                                            
018100             (LK-TI-PRICE(LK-ITEM-IDX) *                                  
018200                 LK-TI-QUANTITY(LK-ITEM-IDX)).                            
018300     IF LK-TI-PRICE(LK-ITEM-IDX) > WS-SURCHARGE-THRESHOLD                 
018400         ADD 1 TO WS-SURCHARGE-COUNT.                                     
018500 210-EXIT.                                                                
018600     EXIT.                                                                
018700*                                                                         
018800* END OF PROGRAM OEPRC03                                                  
