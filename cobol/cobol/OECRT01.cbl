000100****************************************************************          
000200* PROGRAM:  OECRT01                                                       
000300*           SHOPPING CART ACCUMULATION DRIVER                             
000400*                                                                         
000500* AUTHOR :  D. STOUT                                                      
000600*           EDP APPLICATIONS                                              
000700*                                                                         
000800* FUNCTION:                                                               
000900*    LOADS ONE CART'S DETAIL LINES FROM CARTFILE INTO A                   
001000*    WORKING TABLE, CARRIES THE ADD/UPDATE-QUANTITY/REMOVE/               
001100*    PRUNE MAINTENANCE OPERATIONS, AND COMPUTES THE CART'S                
001200*    DISCOUNTED AND PLAIN TOTALS.  REWRITES CARTFILE IN FULL AT           
001300*    END OF RUN -- THE CONTROL-CARD CART CARRIES THIS RUN'S               
001400*    MAINTENANCE, EVERY OTHER CART ON FILE IS COPIED BACK                 
001500*    UNTOUCHED.  DRIVEN BY A SINGLE CONTROL CARD NAMING THE               
001600*    CART/USER/PRODUCT/QUANTITY FOR THE MAINTENANCE OPERATION             
001700*    REQUESTED THIS RUN.                                                  
001800*                                                                         
001900* CONTROL CARD (READ FROM CONSOLE):                                       
002000*    POSITIONS 1-9    CART ID                                             
002100*    POSITIONS 10-18  USER ID (ADD/UPDATE ONLY)                           
002200*    POSITION  19     OPERATION CODE: A=ADD  U=UPDATE-QTY                 
002300*                                     R=REMOVE  P=PRUNE-ONLY              
002400*    POSITIONS 20-28  PRODUCT ID                                          
002500*    POSITIONS 29-33  QUANTITY                                            
002600*    POSITIONS 34-43  UNIT PRICE (SIGNED, 2 DECIMALS IMPLIED)             
002700******************************************************************        
002800* CHANGE LOG                                                              
002900*-----------------------------------------------------------------        
003000* DATE       BY   REQUEST#   DESCRIPTION                                  
003100*-----------------------------------------------------------------        
003200* 05/20/91   DRS  DP-0132    ORIGINAL PROGRAM.                      DP0132
003300* 02/11/93   RJK  DP-0248    ADDED THE 10-LINE WARNING MESSAGE            
003400*                            REQUESTED BY ORDER DESK SUPERVISOR           
003500*                            AFTER THE Q3 CART-SIZE COMPLAINTS.     DP0248
003600* 07/19/95   SLO  DP-0339    UPDATE-QUANTITY NOW APPENDS A NEW            
003700*                            LINE (NO PRODUCT REFERENCE) WHEN NO          
003800*                            MATCHING LINE IS FOUND.                DP0339
003900* 12/01/98   BF   Y2K-0041   YEAR 2000 READINESS: CRT-ADDED-DATE          
004000*                            CONFIRMED FULL 4-DIGIT YEAR.          Y2K0041
004100* 04/03/00   BF   DP-0433    CART BULK DISCOUNT (5% OVER 100.00)          
004200*                            MOVED HERE FROM THE ORDER PROGRAM SO         
004300*                            CART DISPLAY AND ORDER SNAPSHOT USE          
004400*                            THE SAME ROUTINE.                      DP0433
004500* 09/14/01   JN   DP-0459    PRUNE-CART-LINES SPLIT OUT OF                
004600*                            REMOVE-ITEM INTO ITS OWN OPERATION.    DP0459
004700* 03/18/03   JN   DP-0475    YEAR-END CARTFILE RECONCILIATION             
004800*                            FOUND EVERY RUN WAS DROPPING ALL             
004900*                            OTHER CUSTOMERS' CARTS.  LOAD/               
005000*                            REWRITE NOW CARRY NON-TARGET LINES           
005100*                            THROUGH UNCHANGED.                     DP0475
005200*-----------------------------------------------------------------        
005300 IDENTIFICATION DIVISION.                                                 
005400 PROGRAM-ID. OECRT01.                                                     
005500 AUTHOR. D. STOUT.                                                        
005600 INSTALLATION. COLONIAL CATALOG SALES INC - EDP DEPT.                     
005700 DATE-WRITTEN. 05/20/1991.                                                
005800 DATE-COMPILED.                                                           
005900 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
006000*                                                                         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     CLASS OE-NUMERIC-CLASS IS '0' THRU '9'                               
006600     UPSI-0 ON  STATUS IS OE-RERUN-MODE                                   
006700            OFF STATUS IS OE-NORMAL-MODE.                                 
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT CART-FILE    ASSIGN TO CARTFILE                               
007100         ORGANIZATION IS SEQUENTIAL                                       
007200         ACCESS       IS SEQUENTIAL                                       
007300         FILE STATUS  IS WS-CARTFILE-STATUS.                              
007400*                                                                         
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  CART-FILE                                                            
007800     LABEL RECORDS ARE STANDARD                                           
007900     RECORDING MODE IS F.                                                 
008000     COPY OECPCRT.                                                        
008100*                                                                         
008200 WORKING-STORAGE SECTION.                                                 
008300*                                                                         
008400 01  WS-FIELDS.                                                           
008500     05  WS-CARTFILE-STATUS       PIC X(2)   VALUE SPACES.                
008600     05  WS-CARTFILE-EOF          PIC X(1)   VALUE 'N'.                   
008700         88  WS-CARTFILE-AT-EOF       VALUE 'Y'.                          
008800     05  WS-FOUND-SW              PIC X(1)   VALUE 'N'.                   
008900         88  WS-LINE-WAS-FOUND        VALUE 'Y'.                          
009000     05  FILLER                   PIC X(20)  VALUE SPACES.                
009100*                                                                         
009200 01  WS-CONTROL-CARD.                                                     
009300     05  WS-CTL-CART-ID           PIC 9(9)   VALUE 0.                     
009400     05  WS-CTL-USER-ID           PIC 9(9)   VALUE 0.                     
009500     05  WS-CTL-OPERATION         PIC X(1)   VALUE SPACE.                 
009600         88  WS-OP-ADD                VALUE 'A'.                          
009700         88  WS-OP-UPDATE-QTY          VALUE 'U'.                         
009800         88  WS-OP-REMOVE              VALUE 'R'.                         
009900         88  WS-OP-PRUNE-ONLY          VALUE 'P'.                         
010000     05  WS-CTL-PRODUCT-ID        PIC 9(9)   VALUE 0.                     
010100     05  WS-CTL-QUANTITY          PIC S9(5)  VALUE 0.                     
010200     05  WS-CTL-PRICE             PIC S9(7)V99 VALUE 0.                   
010300     05  FILLER                   PIC X(38)  VALUE SPACES.                
010400*                                                                         
010500 01  WS-COUNTERS.                                                         
010600     05  WS-LINE-COUNT            PIC S9(5)  COMP   VALUE +0.             
010700     05  WS-TABLE-MAX-USED        PIC S9(5)  COMP   VALUE +0.             
010800     05  WS-TABLE-SUB             PIC S9(5)  COMP   VALUE +0.             
010900     05  WS-ITEM-COUNT            PIC S9(5)  COMP-3 VALUE +0.             
011000     05  WS-OTHER-LINE-COUNT      PIC S9(5)  COMP   VALUE +0.             
011100     05  FILLER                   PIC X(6)   VALUE SPACES.                
011200*                                                                         
011300 01  WS-TOTAL-FIELDS.                                                     
011400     05  WS-CART-TOTAL-PLAIN      PIC S9(9)V99 COMP-3 VALUE +0.           
011500     05  WS-CART-TOTAL-DISC       PIC S9(9)V99 COMP-3 VALUE +0.           
011600     05  WS-CACHE-VALID-SW        PIC X(1)   VALUE 'N'.                   
011700         88  WS-TOTAL-CACHE-VALID     VALUE 'Y'.                          
011800     05  FILLER                   PIC X(9)   VALUE SPACES.                
011900*                                                                         
012000 01  WS-RUN-DATE-FIELDS.                                                  
012100     05  WS-RUN-DATE-YYYYMMDD     PIC 9(8).                               
012200     05  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE-YYYYMMDD.                 
012300         10  WS-RUN-YYYY          PIC 9(4).                               
012400         10  WS-RUN-MM            PIC 9(2).                               
012500         10  WS-RUN-DD            PIC 9(2).                               
012600     05  FILLER                   PIC X(10)  VALUE SPACES.                
012700*                                                                         
012800*    --- WORKING CART-LINE TABLE, ONE CART AT A TIME ---                  
012900 01  CRT-TABLE-CONTROL.                                                   
013000     05  CRT-TABLE-ENTRY OCCURS 0 TO 200 TIMES                            
013100             DEPENDING ON WS-TABLE-MAX-USED                               
013200             INDEXED BY CRT-IDX.                                          
013300         10  CRT-LINE            PIC X(50).                               
013400         10  CRT-LINE-VIEW REDEFINES CRT-LINE.                            
013500             15  CRT-T-PRODUCT-ID PIC 9(9).                               
013600             15  CRT-T-QUANTITY   PIC S9(5).                              
013700             15  CRT-T-PRICE      PIC S9(7)V99 COMP-3.                    
013800             15  CRT-T-HAS-PROD   PIC X(1).                               
013900                 88  CRT-T-HAS-PRODUCT-REF  VALUE 'Y'.                    
014000             15  FILLER           PIC X(20).                              
014100*                                                                         
014200*    --- OTHER CUSTOMERS' CART LINES, HELD FOR PASS-THROUGH ---           
014300*    --- BACK TO CARTFILE UNCHANGED AT REWRITE TIME (DP-0475) ---         
014400 01  OTHER-CART-TABLE.                                                    
014500     05  OTHER-CART-ENTRY OCCURS 0 TO 500 TIMES                           
014600             DEPENDING ON WS-OTHER-LINE-COUNT                             
014700             INDEXED BY OTH-IDX.                                          
014800         10  OTH-RECORD-IMAGE    PIC X(75).                               
014900*                                                                         
015000 01  WS-CONTROL-CARD-VIEW REDEFINES WS-CONTROL-CARD.                      
015100     05  WS-CTL-CARD-IMAGE        PIC X(80).                              
015200*                                                                         
015300 LINKAGE SECTION.                                                         
015400*                                                                         
015500******************************************************************        
015600 PROCEDURE DIVISION.                                                      
015700******************************************************************        
015800*                                                                         
015900 000-MAIN.                                                                
016000     DISPLAY 'OECRT01 CART MAINTENANCE RUN STARTING'.                     
016100     PERFORM 950-READ-CONTROL-CARD.                                       
016200     PERFORM 900-OPEN-FILES.                                              
016300     PERFORM 100-LOAD-CART-LINES THRU 100-EXIT.                           
016400     IF WS-OP-ADD                                                         
016500         PERFORM 200-ADD-ITEM.                                            
016600     IF WS-OP-UPDATE-QTY                                                  
016700         PERFORM 210-UPDATE-QUANTITY THRU 210-EXIT.                       
016800     IF WS-OP-REMOVE                                                      
016900         PERFORM 220-REMOVE-ITEM THRU 220-EXIT.                           
017000     PERFORM 330-PRUNE-CART-LINES THRU 330-EXIT.                          
017100     PERFORM 300-CALC-CART-TOTAL-DISC.                                    
017200     PERFORM 310-CALC-CART-TOTAL-PLAIN.                                   
017300     PERFORM 320-CALC-ITEM-COUNT.                                         
017400     DISPLAY 'CART ' WS-CTL-CART-ID ' TOTAL-DISC='                        
017500             WS-CART-TOTAL-DISC                                           
017600             ' TOTAL-PLAIN=' WS-CART-TOTAL-PLAIN                          
017700             ' ITEMS=' WS-ITEM-COUNT.                                     
017800     PERFORM 800-REWRITE-CART-FILE THRU 800-EXIT.                         
017900     PERFORM 905-CLOSE-FILES.                                             
018000     DISPLAY 'OECRT01 CART MAINTENANCE RUN COMPLETE'.                     
018100     GOBACK.                                                              
018200*                                                                         
018300*---------------------------------------------------------------          
018400* LOAD-CART-LINES:  READ THE WHOLE OF CARTFILE.  LINES BELONGING          
018500* TO THE CONTROL-CARD CART ID GO INTO CRT-TABLE-CONTROL FOR THIS          
018600* RUN'S MAINTENANCE; EVERY OTHER CART'S LINE IS SAVED AS-IS IN            
018700* OTHER-CART-TABLE (SEE 121-SAVE-OTHER-LINE) SO 800-REWRITE-              
018800* CART-FILE CAN COPY IT BACK UNCHANGED.                                   
018900*---------------------------------------------------------------          
019000 100-LOAD-CART-LINES.                                                     
019100     MOVE 0 TO WS-TABLE-MAX-USED.                                         
019200     MOVE 0 TO WS-OTHER-LINE-COUNT.                                       
019300     PERFORM 120-READ-CART-RECORD THRU 120-EXIT                           
019400         UNTIL WS-CARTFILE-AT-EOF.                                        
019500 100-EXIT.                                                                
019600     EXIT.                                                                
019700*                                                                         
019800*---------------------------------------------------------------          
019900* ADD-ITEM:  APPEND A NEW LINE WITH THE CONTROL-CARD QUANTITY             
020000* AND PRICE.  MORE THAN 10 LINES ON THE CART DRAWS A WARNING              
020100* MESSAGE -- NON-FATAL, THE LINE IS STILL ADDED.                          
020200*---------------------------------------------------------------          
020300 200-ADD-ITEM.                                                            
020400     ADD 1 TO WS-TABLE-MAX-USED.                                          
020500     MOVE WS-CTL-PRODUCT-ID TO                                            
020600             CRT-T-PRODUCT-ID(WS-TABLE-MAX-USED).                         
020700     MOVE WS-CTL-QUANTITY   TO CRT-T-QUANTITY(WS-TABLE-MAX-USED).         
020800     MOVE WS-CTL-PRICE      TO CRT-T-PRICE(WS-TABLE-MAX-USED).            
020900     MOVE 'Y'               TO CRT-T-HAS-PROD(WS-TABLE-MAX-USED).         
021000     IF WS-TABLE-MAX-USED > 10                                            
021100         DISPLAY 'OECRT01 WARNING - CART ' WS-CTL-CART-ID                 
021200                 ' NOW HOLDS ' WS-TABLE-MAX-USED ' LINE ITEMS'.           
021300*                                                                         
021400*---------------------------------------------------------------          
021500* UPDATE-QUANTITY:  FIND THE LINE BY PRODUCT ID AND SET ITS               
021600* QUANTITY.  IF NO MATCHING LINE EXISTS, APPEND A NEW LINE                
021700* WITH THAT QUANTITY AND NO PRODUCT REFERENCE.                            
021800*---------------------------------------------------------------          
021900 210-UPDATE-QUANTITY.                                                     
022000     MOVE 0 TO WS-TABLE-SUB.                                              
022100     IF WS-TABLE-MAX-USED = 0                                             
022200         GO TO 210-NOT-FOUND.                                             
022300     PERFORM 211-CHECK-PRODUCT-MATCH THRU 211-EXIT                        
022400         VARYING CRT-IDX FROM 1 BY 1                                      
022500         UNTIL CRT-IDX > WS-TABLE-MAX-USED.                               
022600     IF WS-TABLE-SUB > 0                                                  
022700         MOVE WS-CTL-QUANTITY TO CRT-T-QUANTITY(WS-TABLE-SUB)             
022800         GO TO 210-EXIT.                                                  
022900 210-NOT-FOUND.                                                           
023000     ADD 1 TO WS-TABLE-MAX-USED.                                          
023100     MOVE WS-CTL-QUANTITY TO CRT-T-QUANTITY(WS-TABLE-MAX-USED).           
023200     MOVE 0                TO CRT-T-PRODUCT-ID(WS-TABLE-MAX-USED).        
023300     MOVE 0                TO CRT-T-PRICE(WS-TABLE-MAX-USED).             
023400     MOVE 'N'              TO CRT-T-HAS-PROD(WS-TABLE-MAX-USED).          
023500 210-EXIT.                                                                
023600     EXIT.                                                                
023700*                                                                         
023800 211-CHECK-PRODUCT-MATCH.                                                 
023900     IF CRT-T-PRODUCT-ID(CRT-IDX) = WS-CTL-PRODUCT-ID                     
024000         MOVE CRT-IDX TO WS-TABLE-SUB.                                    
024100 211-EXIT.                                                                
024200     EXIT.                                                                
024300*                                                                         
024400*---------------------------------------------------------------          
024500* REMOVE-ITEM:  DELETE ALL LINES WHOSE PRODUCT ID MATCHES THE             
024600* CONTROL CARD, BY FLAGGING THEM FOR PRUNE AND LETTING                    
024700* 330-PRUNE-CART-LINES DO THE ACTUAL COMPACTION.                          
024800*---------------------------------------------------------------          
024900 220-REMOVE-ITEM.                                                         
025000     IF WS-TABLE-MAX-USED = 0                                             
025100         GO TO 220-EXIT.                                                  
025200     PERFORM 221-FLAG-FOR-REMOVE THRU 221-EXIT                            
025300         VARYING CRT-IDX FROM 1 BY 1                                      
025400         UNTIL CRT-IDX > WS-TABLE-MAX-USED.                               
025500 220-EXIT.                                                                
025600     EXIT.                                                                
025700*                                                                         
025800 221-FLAG-FOR-REMOVE.                                                     
025900     IF CRT-T-PRODUCT-ID(CRT-IDX) = WS-CTL-PRODUCT-ID                     
026000         MOVE 0 TO CRT-T-QUANTITY(CRT-IDX).                               
026100 221-EXIT.                                                                
026200     EXIT.                                                                
026300*                                                                         
026400*---------------------------------------------------------------          
026500* CALC-CART-TOTAL-DISC:  SUM (PRICE * QUANTITY), THEN 5% OFF              
026600* WHEN THE UNDISCOUNTED SUM EXCEEDS 100.00.  CACHED UNTIL THE             
026700* NEXT ADD/REMOVE INVALIDATES IT.                                         
026800*---------------------------------------------------------------          
026900 300-CALC-CART-TOTAL-DISC.                                                
027000     IF WS-TOTAL-CACHE-VALID                                              
027100         GO TO 300-EXIT.                                                  
027200     PERFORM 310-CALC-CART-TOTAL-PLAIN.                                   
027300     IF WS-CART-TOTAL-PLAIN > 100.00                                      
027400         COMPUTE WS-CART-TOTAL-DISC ROUNDED =                             
027500                 WS-CART-TOTAL-PLAIN * 0.95                               
027600     ELSE                                                                 
027700         MOVE WS-CART-TOTAL-PLAIN TO WS-CART-TOTAL-DISC.                  
027800     SET WS-TOTAL-CACHE-VALID TO TRUE.                                    
027900 300-EXIT.                                                                
028000     EXIT.                                                                
028100*                                                                         
028200*---------------------------------------------------------------          
028300* CALC-CART-TOTAL-PLAIN:  SUM (PRICE * QUANTITY), NO DISCOUNT.            
028400* USED FOR THE ORDER-CREATION SNAPSHOT.                                   
028500*---------------------------------------------------------------          
028600 310-CALC-CART-TOTAL-PLAIN.                                               
028700     MOVE 0 TO WS-CART-TOTAL-PLAIN.                                       
028800     IF WS-TABLE-MAX-USED = 0                                             
028900         GO TO 310-EXIT.                                                  
029000     PERFORM 311-ADD-LINE-AMOUNT THRU 311-EXIT                            
029100         VARYING CRT-IDX FROM 1 BY 1                                      
029200         UNTIL CRT-IDX > WS-TABLE-MAX-USED.                               
029300 310-EXIT.                                                                
029400     EXIT.                                                                
029500*                                                                         
029600 311-ADD-LINE-AMOUNT.                                                     
029700     COMPUTE WS-CART-TOTAL-PLAIN ROUNDED = WS-CART-TOTAL-PLAIN +          
029800             (CRT-T-PRICE(CRT-IDX) * CRT-T-QUANTITY(CRT-IDX)).            
029900 311-EXIT.                                                                
030000     EXIT.                                                                
030100*                                                                         
030200*---------------------------------------------------------------          
030300* CALC-ITEM-COUNT:  SUM OF LINE QUANTITIES.  CART IS EMPTY                
030400* WHEN THIS TOTAL IS ZERO.                                                
030500*---------------------------------------------------------------          
030600 320-CALC-ITEM-COUNT.                                                     
030700     MOVE 0 TO WS-ITEM-COUNT.                                             
030800     IF WS-TABLE-MAX-USED = 0                                             
030900         GO TO 320-EXIT.                                                  
031000     PERFORM 321-ADD-LINE-QTY THRU 321-EXIT                               
031100         VARYING CRT-IDX FROM 1 BY 1                                      
031200         UNTIL CRT-IDX > WS-TABLE-MAX-USED.                               
031300 320-EXIT.                                                                
031400     EXIT.                                                                
031500*                                                                         
031600 321-ADD-LINE-QTY.                                                        
031700     ADD CRT-T-QUANTITY(CRT-IDX) TO WS-ITEM-COUNT.                        
031800 321-EXIT.                                                                
031900     EXIT.                                                                
032000*                                                                         
032100*---------------------------------------------------------------          
032200* PRUNE-CART-LINES:  REMOVE ALL LINES WITH QUANTITY <= 0,                 
032300* COMPACTING THE TABLE DOWNWARD.                                          
032400*---------------------------------------------------------------          
032500 330-PRUNE-CART-LINES.                                                    
032600     MOVE 0 TO WS-TABLE-SUB.                                              
032700     IF WS-TABLE-MAX-USED = 0                                             
032800         GO TO 330-EXIT.                                                  
032900 330-SCAN-LOOP.                                                           
033000     ADD 1 TO WS-TABLE-SUB.                                               
033100     IF WS-TABLE-SUB > WS-TABLE-MAX-USED                                  
033200         GO TO 330-EXIT.                                                  
033300     IF CRT-T-QUANTITY(WS-TABLE-SUB) NOT > 0                              
033400         PERFORM 331-SHIFT-ONE-DOWN THRU 331-EXIT                         
033500             VARYING CRT-IDX FROM WS-TABLE-SUB BY 1                       
033600             UNTIL CRT-IDX >= WS-TABLE-MAX-USED                           
033700         SUBTRACT 1 FROM WS-TABLE-MAX-USED                                
033800         SUBTRACT 1 FROM WS-TABLE-SUB.                                    
033900     GO TO 330-SCAN-LOOP.                                                 
034000 330-EXIT.                                                                
034100     EXIT.                                                                
034200*                                                                         
034300 331-SHIFT-ONE-DOWN.                                                      
034400     MOVE CRT-LINE(CRT-IDX + 1) TO CRT-LINE(CRT-IDX).                     
034500 331-EXIT.                                                                
034600     EXIT.                                                                
034700*                                                                         
034800*---------------------------------------------------------------          
034900 800-REWRITE-CART-FILE.                                                   
035000     CLOSE CART-FILE.                                                     
035100     OPEN OUTPUT CART-FILE.                                               
035200     IF WS-OTHER-LINE-COUNT = 0                                           
035300         GO TO 800-WRITE-TARGET-CART.                                     
035400     PERFORM 820-WRITE-ONE-OTHER-LINE THRU 820-EXIT                       
035500         VARYING OTH-IDX FROM 1 BY 1                                      
035600         UNTIL OTH-IDX > WS-OTHER-LINE-COUNT.                             
035700 800-WRITE-TARGET-CART.                                                   
035800     IF WS-TABLE-MAX-USED = 0                                             
035900         GO TO 800-EXIT.                                                  
036000     PERFORM 810-WRITE-ONE-LINE THRU 810-EXIT                             
036100         VARYING CRT-IDX FROM 1 BY 1                                      
036200         UNTIL CRT-IDX > WS-TABLE-MAX-USED.                               
036300 800-EXIT.                                                                
036400     EXIT.                                                                
036500*                                                                         
036600*    WRITE-ONE-OTHER-LINE:  COPY A NON-TARGET CART'S RECORD               
036700*    IMAGE BACK TO CARTFILE VERBATIM -- NO FIELD IS RECOMPUTED            
036800*    OR OVERWRITTEN WITH THIS RUN'S CONTROL CARD (DP-0475).               
036900 820-WRITE-ONE-OTHER-LINE.                                                
037000     MOVE OTH-RECORD-IMAGE(OTH-IDX) TO CRT-ITEM-RECORD.                   
037100     WRITE CRT-ITEM-RECORD.                                               
037200 820-EXIT.                                                                
037300     EXIT.                                                                
037400*                                                                         
037500 810-WRITE-ONE-LINE.                                                      
037600     MOVE WS-CTL-CART-ID          TO CRT-CART-ID.                         
037700     MOVE CRT-IDX                 TO CRT-LINE-SEQ.                        
037800     MOVE WS-CTL-USER-ID          TO CRT-USER-ID.                         
037900     MOVE CRT-T-PRODUCT-ID(CRT-IDX) TO CRT-PRODUCT-ID.                    
038000     MOVE CRT-T-QUANTITY(CRT-IDX)   TO CRT-QUANTITY.                      
038100     MOVE CRT-T-PRICE(CRT-IDX)      TO CRT-PRICE.                         
038200     IF CRT-T-HAS-PRODUCT-REF(CRT-IDX)                                    
038300         MOVE 'Y' TO CRT-HAS-PRODUCT-SW                                   
038400     ELSE                                                                 
038500         MOVE 'N' TO CRT-HAS-PRODUCT-SW.                                  
038600     MOVE 'N'                     TO CRT-PRUNE-SW.                        
038700     MOVE WS-RUN-DATE-YYYYMMDD    TO CRT-ADDED-DATE.                      
038800     WRITE CRT-ITEM-RECORD.                                               
038900 810-EXIT.                                                                
039000     EXIT.                                                                
039100*                                                                         
039200*---------------------------------------------------------------          
039300 900-OPEN-FILES.                                                          
039400     OPEN I-O CART-FILE.                                                  
039500     IF WS-CARTFILE-STATUS = '35'                                         
039600         DISPLAY 'OECRT01 - CARTFILE NOT FOUND, STARTING EMPTY'           
039700         MOVE 'Y' TO WS-CARTFILE-EOF                                      
039800         CLOSE CART-FILE                                                  
039900         OPEN OUTPUT CART-FILE                                            
040000         CLOSE CART-FILE                                                  
040100         OPEN I-O CART-FILE                                               
040200     ELSE                                                                 
040300         IF WS-CARTFILE-STATUS NOT = '00'                                 
040400             DISPLAY 'OECRT01 - ERROR OPENING CARTFILE, RC='              
040500                     WS-CARTFILE-STATUS                                   
040600             MOVE 16 TO RETURN-CODE                                       
040700             MOVE 'Y' TO WS-CARTFILE-EOF.                                 
040800*                                                                         
040900 905-CLOSE-FILES.                                                         
041000     CLOSE CART-FILE.                                                     
041100*                                                                         
041200 950-READ-CONTROL-CARD.                                                   
041300     ACCEPT WS-CONTROL-CARD FROM CONSOLE.                                 
041400     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.                      
041500*                                                                         
041600 120-READ-CART-RECORD.                                                    
041700     READ CART-FILE                                                       
041800         AT END MOVE 'Y' TO WS-CARTFILE-EOF                               
041900         GO TO 120-EXIT.                                                  
042000     IF CRT-CART-ID NOT = WS-CTL-CART-ID                                  
042100         PERFORM 121-SAVE-OTHER-LINE THRU 121-EXIT                        
042200         GO TO 120-EXIT.                                                  
042300     ADD 1 TO WS-TABLE-MAX-USED.                                          
042400     MOVE CRT-PRODUCT-ID TO CRT-T-PRODUCT-ID(WS-TABLE-MAX-USED).          
042500     MOVE CRT-QUANTITY   TO CRT-T-QUANTITY(WS-TABLE-MAX-USED).            
042600     MOVE CRT-PRICE      TO CRT-T-PRICE(WS-TABLE-MAX-USED).               
042700     IF CRT-HAS-PRODUCT-SW = 'Y'                                          
042800         MOVE 'Y' TO CRT-T-HAS-PROD(WS-TABLE-MAX-USED)                    
042900     ELSE                                                                 
043000         MOVE 'N' TO CRT-T-HAS-PROD(WS-TABLE-MAX-USED).                   
043100 120-EXIT.                                                                
043200     EXIT.                                                                
043300*                                                                         
043400*    SAVE-OTHER-LINE:  CAPTURE A NON-TARGET CART'S RECORD IMAGE           
043500*    VERBATIM SO IT CAN BE COPIED BACK BY 800-REWRITE-CART-FILE           
043600*    WITHOUT ANY RECOMPUTATION OR FIELD SUBSTITUTION (DP-0475).           
043700 121-SAVE-OTHER-LINE.                                                     
043800     ADD 1 TO WS-OTHER-LINE-COUNT.                                        
043900     MOVE CRT-ITEM-RECORD TO                                              
044000             OTH-RECORD-IMAGE(WS-OTHER-LINE-COUNT).                       
044100 121-EXIT.                                                                
044200     EXIT.                                                                
044300*                                                                         
044400* END OF PROGRAM OECRT01                                                  
