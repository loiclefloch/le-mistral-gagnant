000100****************************************************************          
000200* PROGRAM:  OEPRC02                                                       
000300*           PRODUCT PRICING RATING SUBROUTINE                             
000400*                                                                         
000500* AUTHOR :  D. STOUT                                                      
000600*           EDP APPLICATIONS                                              
000700*                                                                         
000800* FUNCTION:                                                               
000900*    CALLED SUBROUTINE.  GIVEN ONE PRODUCT'S PRICE/STOCK/                 
001000*    CATEGORY BLOCK, A REQUESTED DISCOUNT PERCENT AND THE                 
001100*    CURRENT PROCESSING MONTH, WORKS OUT THE DISCOUNTED PRICE,            
001200*    APPLIES THE ELECTRONICS AND DECEMBER SEASONAL CUTS, SETS             
001300*    THE AVAILABILITY SWITCH AND BUILDS THE DISPLAY-PRICE LINE            
001400*    RETURNED TO THE CALLER.  CALLED FROM OECAT01 (CATALOG                
001500*    RE-RATING PASS) AND FROM OEORD01 (ORDER-TIME PRICE                   
001600*    SNAPSHOT).                                                           
001700******************************************************************        
001800* CHANGE LOG                                                              
001900*-----------------------------------------------------------------        
002000* DATE       BY   REQUEST#   DESCRIPTION                                  
002100*-----------------------------------------------------------------        
002200* 04/08/94   RJK  DP-0301    ORIGINAL PROGRAM.  SPLIT OUT OF              
002300*                            OECAT01 SO ORDER ENTRY COULD SHARE           
002400*                            THE SAME PRICING RULES.                DP0301
002500* 06/14/99   BF   DP-0402    SEASONAL (DECEMBER) DISCOUNT ADDED,          
002600*                            NOW A PERMANENT PRICE MUTATION, NOT          
002700*                            JUST A DISPLAY EFFECT.                 DP0402
002800* 12/01/98   BF   Y2K-0041   YEAR 2000 READINESS: NO DATE MATH            
002900*                            IN THIS PROGRAM BEYOND THE 2-DIGIT           
003000*                            MONTH PASSED BY THE CALLER.           Y2K0041
003100* 08/22/02   JN   DP-0468    DISPLAY PRICE BAND THRESHOLDS                
003200*                            (1000.00 / 100.00) MADE 88-LEVELS.     DP0468
003300*-----------------------------------------------------------------        
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID. OEPRC02.                                                     
003600 AUTHOR. D. STOUT.                                                        
003700 INSTALLATION. COLONIAL CATALOG SALES INC - EDP DEPT.                     
003800 DATE-WRITTEN. 04/08/1994.                                                
003900 DATE-COMPILED.                                                           
004000 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
004100*                                                                         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS OE-NUMERIC-CLASS IS '0' THRU '9'                               
004700     UPSI-0 ON  STATUS IS OE-RERUN-MODE                                   
004800            OFF STATUS IS OE-NORMAL-MODE.                                 
004900*                                                                         
005000 DATA DIVISION.                                                           
005100 WORKING-STORAGE SECTION.                                                 
005200*                                                                         
005300 01  WS-WORK-FIELDS.                                                      
005400     05  WS-DISCOUNTED-PRICE      PIC S9(7)V99 COMP-3 VALUE +0.           
005500     05  WS-DISPLAY-BAND          PIC X(1)     VALUE SPACE.               
005600         88  WS-BAND-EXPENSIVE        VALUE 'H'.                          
005700         88  WS-BAND-PLAIN             VALUE 'P'.                         
005800     05  FILLER                   PIC X(20)    VALUE SPACES.              
005900 01  WS-WORK-FIELDS-RAW REDEFINES WS-WORK-FIELDS.                         
006000     05  FILLER                   PIC X(26).                              
006100*                                                                         
006200 01  WS-DISPLAY-THRESHOLDS.                                               
006300     05  WS-EXPENSIVE-LIMIT       PIC S9(7)V99 COMP-3                     
006400             VALUE +1000.00.                                              
006500     05  WS-PLAIN-LIMIT           PIC S9(7)V99 COMP-3                     
006600             VALUE +100.00.                                               
006700     05  FILLER                   PIC X(10)    VALUE SPACES.              
006800*                                                                         
006900 01  WS-THRESHOLD-VIEW REDEFINES WS-DISPLAY-THRESHOLDS.                   
007000     05  FILLER                   PIC X(3).                               
007100     05  FILLER                   PIC X(3).                               
007200     05  FILLER                   PIC X(10).                              
007300*                                                                         
007400 LINKAGE SECTION.                                                         
007500*                                                                         
007600 01  LK-PRICING-RECORD.                                                   
007700     05  LK-PRD-NAME              PIC X(30).                              
007800     05  LK-PRD-DESC              PIC X(60).                              
007900     05  LK-PRD-PRICE             PIC S9(7)V99 COMP-3.                    
008000     05  LK-PRD-STOCK             PIC S9(5).                              
008100     05  LK-PRD-CATEGORY          PIC X(20).                              
008200         88  LK-CAT-ELECTRONICS                                           
008300                 VALUE 'Electronics         '.                            
008400     05  LK-PRD-AVAILABLE-SW      PIC X(1).                               
008500         88  LK-PRD-IS-AVAILABLE      VALUE 'Y'.                          
008600     05  LK-PRD-ACTIVE-FLAG       PIC X(1).                               
008700         88  LK-PRD-IS-ACTIVE         VALUE 'Y'.                          
008800     05  FILLER                   PIC X(69).                              
008900 01  LK-PRICING-RECORD-RAW REDEFINES LK-PRICING-RECORD                    
009000         PIC X(191).                                                      
009100*                                                                         
009200 01  LK-DISCOUNT-PCT              PIC S9(3)  COMP-3.                      
009300 01  LK-PROCESS-MONTH             PIC 9(2).                               
009400*                                                                         
009500 01  LK-DISPLAY-PRICE-LINE.                                               
009600     05  LK-DISPLAY-AMOUNT        PIC ZZZ,ZZ9.99.                         
009700     05  LK-DISPLAY-CURRENCY      PIC X(4)   VALUE 'EUR '.                
009800     05  LK-DISPLAY-MARKER        PIC X(9)   VALUE SPACES.                
009900     05  FILLER                   PIC X(4)   VALUE SPACES.                
010000*                                                                         
010100******************************************************************        
010200 PROCEDURE DIVISION USING LK-PRICING-RECORD, LK-DISCOUNT-PCT,             
010300         LK-PROCESS-MONTH, LK-DISPLAY-PRICE-LINE.                         
010400******************************************************************        
010500*                                                                         
010600 000-MAIN.                                                                
010700     PERFORM 200-CALC-DISCOUNTED-PRICE.                                   
010800     IF LK-CAT-ELECTRONICS                                                
010900         PERFORM 210-APPLY-ELECTRONICS-CUT.                               
011000     IF LK-PROCESS-MONTH = 12                                             
011100         PERFORM 220-APPLY-SEASONAL-CUT.                                  
011200     PERFORM 300-CHECK-AVAILABILITY.                                      
011300     PERFORM 400-FORMAT-DISPLAY-PRICE.                                    
011400     GOBACK.                                                              
011500*                                                                         
011600*---------------------------------------------------------------          
011700* DISCOUNTED PRICE = STORED PRICE LESS THE CALLER'S REQUESTED             
011800* DISCOUNT PERCENT.  THIS IS A WORKING VALUE ONLY -- THE                  
011900* STORED PRICE ITSELF IS NOT TOUCHED HERE.                                
012000*---------------------------------------------------------------          
012100 200-CALC-DISCOUNTED-PRICE.                                               
012200     COMPUTE WS-DISCOUNTED-PRICE ROUNDED =                                
012300             LK-PRD-PRICE -                                               
012400             (LK-PRD-PRICE * LK-DISCOUNT-PCT / 100).                      
012500*                                                                         
012600*    ELECTRONICS EXTRA CUT -- 5% FURTHER OFF THE DISCOUNTED               
012700*    PRICE, APPLIED AFTER ANY REQUESTED DISCOUNT PERCENT.                 
012800 210-APPLY-ELECTRONICS-CUT.                                               
012900     COMPUTE WS-DISCOUNTED-PRICE ROUNDED =                                
013000             WS-DISCOUNTED-PRICE * 0.95.                                  
013100*                                                                         
013200*    SEASONAL (DECEMBER) CUT -- A RUNNING, NON-REVERSIBLE                 
013300*    MUTATION TO THE PRODUCT'S STORED PRICE, NOT JUST THE                 
013400*    WORKING DISPLAY VALUE.  CARRIED FORWARD INTO THE                     
013500*    DISCOUNTED PRICE SO THE DISPLAY LINE STAYS IN STEP.                  
013600 220-APPLY-SEASONAL-CUT.                                                  
013700     COMPUTE LK-PRD-PRICE ROUNDED = LK-PRD-PRICE * 0.8.                   
013800     COMPUTE WS-DISCOUNTED-PRICE ROUNDED =                                
013900             WS-DISCOUNTED-PRICE * 0.8.                                   
014000*                                                                         
014100*---------------------------------------------------------------          
014200* AVAILABILITY = ACTIVE FLAG IS 'Y' AND STOCK ON HAND > 0.                
014300*---------------------------------------------------------------          
014400 300-CHECK-AVAILABILITY.                                                  
014500     IF LK-PRD-IS-ACTIVE AND LK-PRD-STOCK > 0                             
014600         MOVE 'Y' TO LK-PRD-AVAILABLE-SW                                  
014700     ELSE                                                                 
014800         MOVE 'N' TO LK-PRD-AVAILABLE-SW.                                 
014900*                                                                         
015000*---------------------------------------------------------------          
015100* DISPLAY PRICE BANDING --                                                
015200*    OVER  1000.00  "(EXPENSIVE!)" MARKER                                 
015300*    OVER   100.00  PLAIN AMOUNT                                          
015400*    OTHERWISE      PLAIN AMOUNT, NO MARKER                               
015500*---------------------------------------------------------------          
015600 400-FORMAT-DISPLAY-PRICE.                                                
015700     MOVE WS-DISCOUNTED-PRICE TO LK-DISPLAY-AMOUNT.                       
015800     MOVE SPACES TO LK-DISPLAY-MARKER.                                    
015900     IF WS-DISCOUNTED-PRICE > WS-EXPENSIVE-LIMIT                          
016000         SET WS-BAND-EXPENSIVE TO TRUE                                    
016100         MOVE '(Expensive!)' TO LK-DISPLAY-MARKER                         
016200     ELSE                                                                 
016300         SET WS-BAND-PLAIN TO TRUE.                                       
016400*                                                                         
016500* END OF PROGRAM OEPRC02                                                  
