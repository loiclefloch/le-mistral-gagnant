000100****************************************************************          
000200* PROGRAM:  OERPT01                                                       
000300*           REVENUE / SALES TOTALS REPORT                                 
000400*                                                                         
000500* AUTHOR :  D. STOUT                                                      
000600*           EDP APPLICATIONS                                              
000700*                                                                         
000800* FUNCTION:                                                               
000900*    ONE PASS OVER ORDHFILE.  ACCUMULATES TWO GRAND TOTALS --             
001000*    TOTAL REVENUE (ALL ORDERS EXCEPT CANCELLED/CANCEL) AND               
001100*    TOTAL SALES (DELIVERED OR SHIPPED ORDERS ONLY) -- NO                 
001200*    CONTROL BREAKS.  PRINTS A ONE-LINE DETAIL PER ORDER AND              
001300*    THE TWO GRAND TOTALS ON REPFILE.                                     
001400******************************************************************        
001500* CHANGE LOG                                                              
001600*-----------------------------------------------------------------        
001700* DATE       BY   REQUEST#   DESCRIPTION                                  
001800*-----------------------------------------------------------------        
001900* 04/08/94   RJK  DP-0302    ORIGINAL PROGRAM.                      DP0302
002000* 12/01/98   BF   Y2K-0041   YEAR 2000 READINESS: REPORT DATE             
002100*                            HEADING NOW CARRIES A FULL 4-DIGIT           
002200*                            YEAR.                                 Y2K0041
002300* 02/06/03   JN   DP-0473    SALES/REVENUE STATUS SETS MOVED TO           
002400*                            88-LEVELS TO MATCH ORDHFILE'S OWN            
002500*                            COPYBOOK.                              DP0473
002600*-----------------------------------------------------------------        
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID. OERPT01.                                                     
002900 AUTHOR. D. STOUT.                                                        
003000 INSTALLATION. COLONIAL CATALOG SALES INC - EDP DEPT.                     
003100 DATE-WRITTEN. 04/08/1994.                                                
003200 DATE-COMPILED.                                                           
003300 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
003400*                                                                         
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     CLASS OE-NUMERIC-CLASS IS '0' THRU '9'                               
004000     UPSI-0 ON  STATUS IS OE-RERUN-MODE                                   
004100            OFF STATUS IS OE-NORMAL-MODE.                                 
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT ORDER-HEADER-FILE ASSIGN TO ORDHFILE                          
004500         ORGANIZATION IS SEQUENTIAL                                       
004600         ACCESS       IS SEQUENTIAL                                       
004700         FILE STATUS  IS WS-ORDHFILE-STATUS.                              
004800     SELECT REPORT-FILE ASSIGN TO REPFILE                                 
004900         ORGANIZATION IS SEQUENTIAL                                       
005000         ACCESS       IS SEQUENTIAL                                       
005100         FILE STATUS  IS WS-REPFILE-STATUS.                               
005200*                                                                         
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500 FD  ORDER-HEADER-FILE                                                    
005600     LABEL RECORDS ARE STANDARD                                           
005700     RECORDING MODE IS F.                                                 
005800     COPY OECPOHD.                                                        
005900*                                                                         
006000 FD  REPORT-FILE                                                          
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORDING MODE IS F.                                                 
006300 01  REPORT-RECORD                 PIC X(132).                            
006400*                                                                         
006500 WORKING-STORAGE SECTION.                                                 
006600*                                                                         
006700 01  WS-FIELDS.                                                           
006800     05  WS-ORDHFILE-STATUS       PIC X(2)   VALUE SPACES.                
006900     05  WS-REPFILE-STATUS        PIC X(2)   VALUE SPACES.                
007000     05  WS-ORDHFILE-EOF          PIC X(1)   VALUE 'N'.                   
007100         88  WS-ORDHFILE-AT-EOF       VALUE 'Y'.                          
007200     05  FILLER                   PIC X(10)  VALUE SPACES.                
007300*                                                                         
007400 01  WS-COUNTERS.                                                         
007500     05  WS-ORDER-COUNT           PIC S9(7)  COMP   VALUE +0.             
007600     05  WS-REVENUE-COUNT         PIC S9(7)  COMP   VALUE +0.             
007700     05  WS-SALES-COUNT           PIC S9(7)  COMP   VALUE +0.             
007800     05  FILLER                   PIC X(6)   VALUE SPACES.                
007900*                                                                         
008000 01  WS-TOTAL-FIELDS.                                                     
008100     05  WS-TOTAL-REVENUE         PIC S9(11)V99 COMP-3 VALUE +0.          
008200     05  WS-TOTAL-SALES           PIC S9(11)V99 COMP-3 VALUE +0.          
008300     05  FILLER                   PIC X(10)  VALUE SPACES.                
008400*                                                                         
008500 01  WS-RUN-DATE-FIELDS.                                                  
008600     05  WS-RUN-DATE-YYYYMMDD     PIC 9(8).                               
008700     05  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE-YYYYMMDD.                 
008800         10  WS-RUN-YYYY          PIC 9(4).                               
008900         10  WS-RUN-MM            PIC 9(2).                               
009000         10  WS-RUN-DD            PIC 9(2).                               
009100     05  FILLER                   PIC X(10)  VALUE SPACES.                
009200*                                                                         
009300*    --- REPORT LINES (SAMOS1-STYLE HEADER/DETAIL/TOTALS) ---             
009400 01  RPT-HEADER1.                                                         
009500     05  FILLER                   PIC X(30)                               
009600         VALUE 'COLONIAL CATALOG SALES INC'.                              
009700     05  FILLER                   PIC X(20)                               
009800         VALUE 'ORDER REVENUE/SALES REPORT'.                              
009900     05  FILLER                   PIC X(10) VALUE 'RUN DATE:'.            
010000     05  RPT-YYYY                 PIC 9(4).                               
010100     05  FILLER                   PIC X(1)  VALUE '-'.                    
010200     05  RPT-MM                   PIC 99.                                 
010300     05  FILLER                   PIC X(1)  VALUE '-'.                    
010400     05  RPT-DD                   PIC 99.                                 
010500     05  FILLER                   PIC X(62) VALUE SPACES.                 
010600*                                                                         
010700 01  RPT-HEADER2.                                                         
010800     05  FILLER                   PIC X(11) VALUE 'ORDER ID'.             
010900     05  FILLER                   PIC X(17) VALUE 'STATUS'.               
011000     05  FILLER                   PIC X(16) VALUE 'TOTAL AMOUNT'.         
011100     05  FILLER                   PIC X(88) VALUE SPACES.                 
011200*                                                                         
011300 01  RPT-DETAIL.                                                          
011400     05  RPT-D-ORDER-ID           PIC 9(9).                               
011500     05  FILLER                   PIC X(3)  VALUE SPACES.                 
011600     05  RPT-D-STATUS             PIC X(15).                              
011700     05  FILLER                   PIC X(3)  VALUE SPACES.                 
011800     05  RPT-D-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99.                     
011900     05  FILLER                   PIC X(88) VALUE SPACES.                 
012000*                                                                         
012100 01  RPT-TOTALS-HDR1.                                                     
012200     05  FILLER                   PIC X(30)                               
012300         VALUE 'REVENUE / SALES GRAND TOTALS'.                            
012400     05  FILLER                   PIC X(102) VALUE SPACES.                
012500*                                                                         
012600 01  RPT-TOTALS-DETAIL.                                                   
012700     05  RPT-TOTALS-TYPE          PIC X(15).                              
012800     05  FILLER                   PIC X(1)  VALUE SPACES.                 
012900     05  RPT-TOTALS-ITEM1         PIC X(11).                              
013000     05  RPT-TOTALS-VALUE1        PIC ZZZ,ZZZ,ZZ9.                        
013100     05  RPT-TOTALS-VALUE1D REDEFINES RPT-TOTALS-VALUE1                   
013200                                    PIC ZZZ,ZZZ,ZZ9.99.                   
013300     05  FILLER                   PIC X(1)  VALUE SPACES.                 
013400     05  RPT-TOTALS-ITEM2         PIC X(11).                              
013500     05  RPT-TOTALS-VALUE2        PIC ZZZ,ZZZ,ZZ9.                        
013600     05  RPT-TOTALS-VALUE2D REDEFINES RPT-TOTALS-VALUE2                   
013700                                    PIC ZZZ,ZZZ,ZZ9.99.                   
013800     05  FILLER                   PIC X(71) VALUE SPACES.                 
013900*                                                                         
014000 01  RPT-SPACES                   PIC X(132) VALUE SPACES.                
014100*                                                                         
014200 LINKAGE SECTION.                                                         
014300*                                                                         
014400******************************************************************        
014500 PROCEDURE DIVISION.                                                      
014600******************************************************************        
014700*                                                                         
014800 000-MAIN.                                                                
014900     DISPLAY 'OERPT01 REVENUE/SALES REPORT RUN STARTING'.                 
015000     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.                      
015100     PERFORM 900-OPEN-FILES.                                              
015200     PERFORM 200-PRINT-HEADINGS.                                          
015300     PERFORM 100-ACCUMULATE-TOTALS THRU 100-EXIT.                         
015400     PERFORM 800-PRINT-TOTALS-REPORT.                                     
015500     PERFORM 905-CLOSE-FILES.                                             
015600     DISPLAY 'OERPT01 TOTAL REVENUE = ' WS-TOTAL-REVENUE.                 
015700     DISPLAY 'OERPT01 TOTAL SALES   = ' WS-TOTAL-SALES.                   
015800     DISPLAY 'OERPT01 REVENUE/SALES REPORT RUN COMPLETE'.                 
015900     GOBACK.                                                              
016000*                                                                         
016100*---------------------------------------------------------------          
016200* ACCUMULATE-TOTALS:  ONE FULL PASS, NO CONTROL BREAKS.                   
016300* REVENUE = EVERY ORDER EXCEPT CANCELLED/CANCEL.                          
016400* SALES   = ONLY DELIVERED/SHIPPED ORDERS.                                
016500*---------------------------------------------------------------          
016600 100-ACCUMULATE-TOTALS.                                                   
016700     MOVE 0 TO WS-TOTAL-REVENUE.                                          
016800     MOVE 0 TO WS-TOTAL-SALES.                                            
016900     PERFORM 110-READ-AND-POST-ONE THRU 110-EXIT                          
017000         UNTIL WS-ORDHFILE-AT-EOF.                                        
017100 100-EXIT.                                                                
017200     EXIT.                                                                
017300*                                                                         
017400 110-READ-AND-POST-ONE.                                                   
017500     READ ORDER-HEADER-FILE                                               
017600         AT END MOVE 'Y' TO WS-ORDHFILE-EOF                               
017700         GO TO 110-EXIT.                                                  
017800     ADD 1 TO WS-ORDER-COUNT.                                             
017900     IF NOT ORH-STAT-CANCELLED AND NOT ORH-STAT-CANCEL                    
018000         ADD 1 TO WS-REVENUE-COUNT                                        
018100         ADD ORH-TOTAL-AMOUNT TO WS-TOTAL-REVENUE.                        
018200     IF ORH-STAT-DELIVERED OR ORH-STAT-SHIPPED                            
018300         ADD 1 TO WS-SALES-COUNT                                          
018400         ADD ORH-TOTAL-AMOUNT TO WS-TOTAL-SALES.                          
018500     PERFORM 120-PRINT-DETAIL-LINE.                                       
018600 110-EXIT.                                                                
018700     EXIT.                                                                
018800*                                                                         
018900 120-PRINT-DETAIL-LINE.                                                   
019000     MOVE ORH-ORDER-ID     TO RPT-D-ORDER-ID.                             
019100     MOVE ORH-STATUS       TO RPT-D-STATUS.                               
019200     MOVE ORH-TOTAL-AMOUNT TO RPT-D-AMOUNT.                               
019300     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.                         
019400*                                                                         
019500*---------------------------------------------------------------          
019600 200-PRINT-HEADINGS.                                                      
019700     MOVE WS-RUN-YYYY TO RPT-YYYY.                                        
019800     MOVE WS-RUN-MM   TO RPT-MM.                                          
019900     MOVE WS-RUN-DD   TO RPT-DD.                                          
020000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                     
020100     WRITE REPORT-RECORD FROM RPT-SPACES  AFTER 1.                        
020200     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.                        
020300*                                                                         
020400*---------------------------------------------------------------          
020500 800-PRINT-TOTALS-REPORT.                                                 
020600     WRITE REPORT-RECORD FROM RPT-SPACES     AFTER 1.                     
020700     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1 AFTER 1.                    
020800     WRITE REPORT-RECORD FROM RPT-SPACES     AFTER 1.                     
020900     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
021000     MOVE 'REVENUE:'          TO RPT-TOTALS-TYPE.                         
021100     MOVE '    ORDERS:'       TO RPT-TOTALS-ITEM1.                        
021200     MOVE WS-REVENUE-COUNT    TO RPT-TOTALS-VALUE1.                       
021300     MOVE '     TOTAL:'       TO RPT-TOTALS-ITEM2.                        
021400     MOVE WS-TOTAL-REVENUE    TO RPT-TOTALS-VALUE2D.                      
021500     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.                  
021600     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
021700     MOVE 'SALES:'            TO RPT-TOTALS-TYPE.                         
021800     MOVE '    ORDERS:'       TO RPT-TOTALS-ITEM1.                        
021900     MOVE WS-SALES-COUNT      TO RPT-TOTALS-VALUE1.                       
022000     MOVE '     TOTAL:'       TO RPT-TOTALS-ITEM2.                        
022100     MOVE WS-TOTAL-SALES      TO RPT-TOTALS-VALUE2D.                      
022200     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.                  
022300     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
022400     MOVE 'ORDERS READ:'      TO RPT-TOTALS-TYPE.                         
022500     MOVE '     COUNT:'       TO RPT-TOTALS-ITEM1.                        
022600     MOVE WS-ORDER-COUNT      TO RPT-TOTALS-VALUE1.                       
022700     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.                  
022800*                                                                         
022900*---------------------------------------------------------------          
023000 900-OPEN-FILES.                                                          
023100     OPEN INPUT ORDER-HEADER-FILE.                                        
023200     OPEN OUTPUT REPORT-FILE.                                             
023300*                                                                         
023400 905-CLOSE-FILES.                                                         
023500     CLOSE ORDER-HEADER-FILE.                                             
023600     CLOSE REPORT-FILE.                                                   
023700*                                                                         
023800* END OF PROGRAM OERPT01                                                  
