000100****************************************************************          
000200* PROGRAM:  OEORD01                                                       
000300*           ORDER CREATION AND STOCK-POSTING DRIVER                       
000400*                                                                         
000500* AUTHOR :  RJ. KOWALSKI                                                  
000600*           EDP APPLICATIONS                                              
000700*                                                                         
000800* FUNCTION:                                                               
000900*    CONVERTS ONE CUSTOMER CART INTO AN ORDER.  READS THE                 
001000*    WHOLE CART FILE AND PRODUCT FILE INTO WORKING TABLES,                
001100*    BUILDS ONE ORDER-ITEM LINE PER CART LINE, POSTS STOCK,               
001200*    SETS THE INITIAL ORDER STATUS AND PRIORITY-SHIPPING FLAG,            
001300*    CLEARS THE SOURCE CART, AND APPENDS THE NEW ORDER HEADER             
001400*    AND ITEM LINES TO ORDHFILE/ORDIFILE.  REWRITES PRODFILE              
001500*    AND CARTFILE IN FULL AT END OF RUN.                                  
001600*                                                                         
001700* CALLS:    OEPRC03  (ORDER-ITEM RATING SUBROUTINE)                       
001800*                                                                         
001900* CONTROL CARDS (READ FROM CONSOLE, THREE IN SEQUENCE):                   
002000*    CARD 1  POS 1-9    ORDER ID (ASSIGNED BY THE CALLING JCL)            
002100*            POS 10-18  USER ID                                           
002200*            POS 19-27  CART ID                                           
002300*    CARD 2  POS 1-60   SHIPPING ADDRESS                                  
002400*    CARD 3  POS 1-60   BILLING ADDRESS                                   
002500******************************************************************        
002600* CHANGE LOG                                                              
002700*-----------------------------------------------------------------        
002800* DATE       BY   REQUEST#   DESCRIPTION                                  
002900*-----------------------------------------------------------------        
003000* 11/19/92   RJK  DP-0233    ORIGINAL PROGRAM.                      DP0233
003100* 04/08/94   RJK  DP-0301    STOCK POSTING SHARES THE PRODFILE            
003200*                            TABLE ROUTINES CARRIED OVER FROM             
003300*                            OECAT01.                               DP0301
003400* 09/26/95   SLO  DP-0348    PRIORITY-SHIPPING SUFFIX ADDED FOR           
003500*                            ORDERS OVER 200.00.                    DP0348
003600* 12/01/98   BF   Y2K-0041   YEAR 2000 READINESS: ESTIMATED               
003700*                            DELIVERY DATE MATH REWRITTEN WITH A          
003800*                            FULL 4-DIGIT YEAR ROLLOVER TABLE.     Y2K0041
003900* 05/17/00   BF   DP-0441    RECALC/MISMATCH CHECK ROUTED                 
004000*                            THROUGH OEPRC03 INSTEAD OF BEING             
004100*                            CODED HERE.                            DP0441
004200* 11/02/02   JN   DP-0470    CART IS NOW FULLY CLEARED (NOT JUST          
004300*                            FLAGGED) WHEN THE ORDER TOTAL IS             
004400*                            POSITIVE, PER ORDER DESK REQUEST.      DP0470
004500*-----------------------------------------------------------------        
004600 IDENTIFICATION DIVISION.                                                 
004700 PROGRAM-ID. OEORD01.                                                     
004800 AUTHOR. RJ. KOWALSKI.                                                    
004900 INSTALLATION. COLONIAL CATALOG SALES INC - EDP DEPT.                     
005000 DATE-WRITTEN. 11/19/1992.                                                
005100 DATE-COMPILED.                                                           
005200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
005300*                                                                         
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM                                                   
005800     CLASS OE-NUMERIC-CLASS IS '0' THRU '9'                               
005900     UPSI-0 ON  STATUS IS OE-RERUN-MODE                                   
006000            OFF STATUS IS OE-NORMAL-MODE.                                 
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT PRODUCT-FILE  ASSIGN TO PRODFILE                              
006400         ORGANIZATION IS SEQUENTIAL                                       
006500         ACCESS       IS SEQUENTIAL                                       
006600         FILE STATUS  IS WS-PRODFILE-STATUS.                              
006700     SELECT CART-FILE     ASSIGN TO CARTFILE                              
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         ACCESS       IS SEQUENTIAL                                       
007000         FILE STATUS  IS WS-CARTFILE-STATUS.                              
007100     SELECT ORDER-ITEM-FILE  ASSIGN TO ORDIFILE                           
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         ACCESS       IS SEQUENTIAL                                       
007400         FILE STATUS  IS WS-ORDIFILE-STATUS.                              
007500     SELECT ORDER-HEADER-FILE ASSIGN TO ORDHFILE                          
007600         ORGANIZATION IS SEQUENTIAL                                       
007700         ACCESS       IS SEQUENTIAL                                       
007800         FILE STATUS  IS WS-ORDHFILE-STATUS.                              
007900*                                                                         
008000 DATA DIVISION.                                                           
008100 FILE SECTION.                                                            
008200 FD  PRODUCT-FILE                                                         
008300     LABEL RECORDS ARE STANDARD                                           
008400     RECORDING MODE IS F.                                                 
008500     COPY OECPPRD.                                                        
008600*                                                                         
008700 FD  CART-FILE                                                            
008800     LABEL RECORDS ARE STANDARD                                           
008900     RECORDING MODE IS F.                                                 
009000     COPY OECPCRT.                                                        
009100*                                                                         
009200 FD  ORDER-ITEM-FILE                                                      
009300     LABEL RECORDS ARE STANDARD                                           
009400     RECORDING MODE IS F.                                                 
009500     COPY OECPOIT.                                                        
009600*                                                                         
009700 FD  ORDER-HEADER-FILE                                                    
009800     LABEL RECORDS ARE STANDARD                                           
009900     RECORDING MODE IS F.                                                 
010000     COPY OECPOHD.                                                        
010100*                                                                         
010200 WORKING-STORAGE SECTION.                                                 
010300*                                                                         
010400 01  WS-FIELDS.                                                           
010500     05  WS-PRODFILE-STATUS       PIC X(2)   VALUE SPACES.                
010600     05  WS-CARTFILE-STATUS       PIC X(2)   VALUE SPACES.                
010700     05  WS-ORDIFILE-STATUS       PIC X(2)   VALUE SPACES.                
010800     05  WS-ORDHFILE-STATUS       PIC X(2)   VALUE SPACES.                
010900     05  WS-PRODFILE-EOF          PIC X(1)   VALUE 'N'.                   
011000         88  WS-PRODFILE-AT-EOF       VALUE 'Y'.                          
011100     05  WS-CARTFILE-EOF          PIC X(1)   VALUE 'N'.                   
011200         88  WS-CARTFILE-AT-EOF       VALUE 'Y'.                          
011300     05  WS-CART-EMPTY-SW         PIC X(1)   VALUE 'Y'.                   
011400         88  WS-CART-IS-EMPTY         VALUE 'Y'.                          
011500     05  WS-ALL-STOCK-OK-SW       PIC X(1)   VALUE 'Y'.                   
011600         88  WS-ALL-STOCK-WAS-OK       VALUE 'Y'.                         
011700     05  FILLER                   PIC X(10)  VALUE SPACES.                
011800*                                                                         
011900 01  WS-CONTROL-CARD-1.                                                   
012000     05  WS-CTL-ORDER-ID          PIC 9(9)   VALUE 0.                     
012100     05  WS-CTL-USER-ID           PIC 9(9)   VALUE 0.                     
012200     05  WS-CTL-CART-ID           PIC 9(9)   VALUE 0.                     
012300     05  FILLER                   PIC X(53)  VALUE SPACES.                
012400*                                                                         
012500 01  WS-CONTROL-CARD-2.                                                   
012600     05  WS-CTL-SHIP-ADDR         PIC X(60)  VALUE SPACES.                
012700     05  FILLER                   PIC X(20)  VALUE SPACES.                
012800*                                                                         
012900 01  WS-CONTROL-CARD-3.                                                   
013000     05  WS-CTL-BILL-ADDR         PIC X(60)  VALUE SPACES.                
013100     05  FILLER                   PIC X(20)  VALUE SPACES.                
013200*                                                                         
013300 01  WS-COUNTERS.                                                         
013400     05  WS-PRODUCT-COUNT         PIC S9(5)  COMP   VALUE +0.             
013500     05  WS-CART-LINE-COUNT       PIC S9(5)  COMP   VALUE +0.             
013600     05  WS-ORDER-LINE-COUNT      PIC S9(5)  COMP   VALUE +0.             
013700     05  WS-TABLE-SUB             PIC S9(5)  COMP   VALUE +0.             
013800     05  WS-ADDR-END-POS          PIC S9(3)  COMP   VALUE +0.             
013900     05  FILLER                   PIC X(6)   VALUE SPACES.                
014000*                                                                         
014100 01  WS-TOTAL-FIELDS.                                                     
014200     05  WS-ORDER-TOTAL-AMOUNT    PIC S9(9)V99 COMP-3 VALUE +0.           
014300     05  WS-ORDER-TOTAL-ITEMS     PIC S9(5)  COMP-3 VALUE +0.             
014400     05  WS-RECALC-AMOUNT         PIC S9(9)V99 COMP-3 VALUE +0.           
014500     05  FILLER                   PIC X(10)  VALUE SPACES.                
014600*                                                                         
014700 01  WS-RUN-DATE-FIELDS.                                                  
014800     05  WS-RUN-DATE-YYYYMMDD     PIC 9(8).                               
014900     05  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE-YYYYMMDD.                 
015000         10  WS-RUN-YYYY          PIC 9(4).                               
015100         10  WS-RUN-MM            PIC 9(2).                               
015200         10  WS-RUN-DD            PIC 9(2).                               
015300     05  WS-EST-DELIVERY-DATE     PIC 9(8).                               
015400     05  WS-EST-DELIVERY-VIEW REDEFINES WS-EST-DELIVERY-DATE.             
015500         10  WS-ED-YYYY           PIC 9(4).                               
015600         10  WS-ED-MM             PIC 9(2).                               
015700         10  WS-ED-DD             PIC 9(2).                               
015800     05  FILLER                   PIC X(10)  VALUE SPACES.                
015900*                                                                         
016000*    --- DAYS-PER-MONTH TABLE FOR THE 5-DAY DELIVERY ADD ---              
016100 01  WS-DAYS-IN-MONTH-TABLE.                                              
016200     05  FILLER  PIC X(24) VALUE '312831303130313130313031'(1:24).        
016300 01  WS-DAYS-IN-MONTH-VIEW REDEFINES WS-DAYS-IN-MONTH-TABLE.              
016400     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(2).                       
016500*                                                                         
016600*    --- PRODUCT TABLE, LOADED FROM PRODFILE, FOR STOCK POSTING --        
016700 01  PRD-TABLE-CONTROL.                                                   
016800     05  PRD-TABLE-ENTRY OCCURS 0 TO 500 TIMES                            
016900             DEPENDING ON WS-PRODUCT-COUNT                                
017000             ASCENDING KEY IS TE-PRD-ID                                   
017100             INDEXED BY TE-IDX.                                           
017200         10  TE-PRD-ID            PIC 9(9).                               
017300         10  TE-NAME              PIC X(30).                              
017400         10  TE-DESC              PIC X(60).                              
017500         10  TE-PRICE             PIC S9(7)V99 COMP-3.                    
017600         10  TE-STOCK             PIC S9(5).                              
017700         10  TE-CATEGORY          PIC X(20).                              
017800         10  TE-ACTIVE-FLAG       PIC X(1).                               
017900         10  TE-STATUS-TEXT       PIC X(10).                              
018000         10  FILLER               PIC X(20).                              
018100*                                                                         
018200*    --- CART TABLE, WHOLE CARTFILE, FOR SELECT + PASS-THROUGH ---        
018300 01  CRT-TABLE-CONTROL.                                                   
018400     05  CRT-TABLE-ENTRY OCCURS 0 TO 500 TIMES                            
018500             DEPENDING ON WS-CART-LINE-COUNT                              
018600             INDEXED BY CRT-IDX.                                          
018700         10  CRT-T-CART-ID        PIC 9(9).                               
018800         10  CRT-T-USER-ID        PIC 9(9).                               
018900         10  CRT-T-PRODUCT-ID     PIC 9(9).                               
019000         10  CRT-T-QUANTITY       PIC S9(5).                              
019100         10  CRT-T-PRICE          PIC S9(7)V99 COMP-3.                    
019200         10  CRT-T-KEEP-SW        PIC X(1).                               
019300             88  CRT-T-KEEP-LINE      VALUE 'Y'.                          
019400         10  FILLER               PIC X(20).                              
019500*                                                                         
019600*    --- ORDER-ITEM LINES BUILT FOR THIS ORDER ONLY ---                   
019700 01  OI-TABLE-CONTROL.                                                    
019800     05  OI-TABLE-ENTRY OCCURS 0 TO 200 TIMES                             
019900             DEPENDING ON WS-ORDER-LINE-COUNT                             
020000             INDEXED BY OI-IDX.                                           
020100         10  OI-T-PRODUCT-ID      PIC 9(9).                               
020200         10  OI-T-PRODUCT-NAME    PIC X(30).                              
020300         10  OI-T-QUANTITY        PIC S9(5).                              
020400         10  OI-T-PRICE           PIC S9(7)V99 COMP-3.                    
020500         10  FILLER               PIC X(15).                              
020600*                                                                         
020700 01  WS-ORDER-HEADER-WORK.                                                
020800     05  WS-STATUS-TEXT           PIC X(15)  VALUE SPACES.                
020900     05  FILLER                   PIC X(10)  VALUE SPACES.                
021000*                                                                         
021100*    --- PARAMETERS PASSED TO OEPRC03 FOR THE RECALC CHECK ---            
021200 01  LK-FUNCTION-CODE             PIC X(1).                               
021300 01  LK-ORDER-ITEM-LINE.                                                  
021400     05  LK-OI-PRODUCT-ID         PIC 9(9).                               
021500     05  LK-OI-PRODUCT-NAME       PIC X(30).                              
021600     05  LK-OI-QUANTITY           PIC S9(5).                              
021700     05  LK-OI-PRICE              PIC S9(7)V99 COMP-3.                    
021800     05  LK-OI-VAT                PIC S9(7)V99 COMP-3.                    
021900     05  FILLER                   PIC X(20).                              
022000 01  LK-ITEM-TABLE-CONTROL.                                               
022100     05  LK-ITEM-COUNT            PIC S9(5)  COMP.                        
022200     05  LK-ITEM-TABLE OCCURS 1 TO 200 TIMES                              
022300             DEPENDING ON LK-ITEM-COUNT                                   
022400             INDEXED BY LK-ITEM-IDX.                                      
022500         10  LK-TI-PRICE          PIC S9(7)V99 COMP-3.                    
022600         10  LK-TI-QUANTITY       PIC S9(5).                              
022700 01  LK-STORED-ORDER-TOTAL        PIC S9(9)V99 COMP-3.                    
022800 01  LK-RESULT-FIELDS.                                                    
022900     05  LK-RESULT-AMOUNT         PIC S9(9)V99 COMP-3.                    
023000     05  LK-MISMATCH-SW           PIC X(1).                               
023100     05  FILLER                   PIC X(10).                              
023200*                                                                         
023300 LINKAGE SECTION.                                                         
023400*                                                                         
023500******************************************************************        
023600 PROCEDURE DIVISION.                                                      
023700******************************************************************        
023800*                                                                         
023900 000-MAIN.                                                                
024000     DISPLAY 'OEORD01 ORDER CREATION RUN STARTING'.                       
024100     PERFORM 950-READ-CONTROL-CARDS.                                      
024200     PERFORM 900-OPEN-FILES.                                              
024300     PERFORM 960-LOAD-PRODUCT-TABLE THRU 960-EXIT.                        
024400     PERFORM 970-LOAD-CART-TABLE THRU 970-EXIT.                           
024500     PERFORM 100-VALIDATE-CART-NOT-EMPTY THRU 100-EXIT.                   
024600     IF WS-CART-IS-EMPTY                                                  
024700         DISPLAY 'OEORD01 - CART ' WS-CTL-CART-ID                         
024800                 ' IS EMPTY, ORDER REJECTED'                              
024900     ELSE                                                                 
025000         PERFORM 200-BUILD-ORDER-ITEMS THRU 200-EXIT                      
025100         PERFORM 210-SNAPSHOT-CART-TOTAL THRU 210-EXIT                    
025200         PERFORM 220-CALC-EST-DELIVERY                                    
025300         PERFORM 300-POST-STOCK THRU 300-EXIT                             
025400         PERFORM 310-SET-INITIAL-STATUS                                   
025500         PERFORM 320-CLEAR-SOURCE-CART THRU 320-EXIT                      
025600         PERFORM 330-APPLY-PRIORITY-SUFFIX                                
025700         PERFORM 400-RECALC-AND-CHECK                                     
025800         PERFORM 810-WRITE-ORDER-ITEMS THRU 810-EXIT                      
025900         PERFORM 820-WRITE-ORDER-HEADER.                                  
026000     PERFORM 830-REWRITE-PRODUCT-FILE THRU 830-EXIT.                      
026100     PERFORM 840-REWRITE-CART-FILE THRU 840-EXIT.                         
026200     PERFORM 905-CLOSE-FILES.                                             
026300     DISPLAY 'OEORD01 ORDER CREATION RUN COMPLETE'.                       
026400     GOBACK.                                                              
026500*                                                                         
026600*---------------------------------------------------------------          
026700* VALIDATE-CART-NOT-EMPTY:  CART IS EMPTY WHEN NO LINE IN                 
026800* CRT-TABLE-CONTROL BELONGS TO THE CONTROL-CARD CART ID.                  
026900*---------------------------------------------------------------          
027000 100-VALIDATE-CART-NOT-EMPTY.                                             
027100     MOVE 'Y' TO WS-CART-EMPTY-SW.                                        
027200     IF WS-CART-LINE-COUNT = 0                                            
027300         GO TO 100-EXIT.                                                  
027400     PERFORM 101-CHECK-LINE-FOR-CART THRU 101-EXIT                        
027500         VARYING CRT-IDX FROM 1 BY 1                                      
027600         UNTIL CRT-IDX > WS-CART-LINE-COUNT.                              
027700 100-EXIT.                                                                
027800     EXIT.                                                                
027900*                                                                         
028000 101-CHECK-LINE-FOR-CART.                                                 
028100     IF CRT-T-CART-ID(CRT-IDX) = WS-CTL-CART-ID                           
028200         MOVE 'N' TO WS-CART-EMPTY-SW.                                    
028300 101-EXIT.                                                                
028400     EXIT.                                                                
028500*                                                                         
028600*---------------------------------------------------------------          
028700* BUILD-ORDER-ITEMS:  ONE OI-TABLE-ENTRY PER CART LINE THAT               
028800* BELONGS TO THIS CART -- PRODUCT ID, NAME (LOOKED UP FROM THE            
028900* PRODUCT TABLE), QUANTITY AND PRICE.                                     
029000*---------------------------------------------------------------          
029100 200-BUILD-ORDER-ITEMS.                                                   
029200     MOVE 0 TO WS-ORDER-LINE-COUNT.                                       
029300     IF WS-CART-LINE-COUNT = 0                                            
029400         GO TO 200-EXIT.                                                  
029500     PERFORM 201-BUILD-ONE-LINE THRU 201-EXIT                             
029600         VARYING CRT-IDX FROM 1 BY 1                                      
029700         UNTIL CRT-IDX > WS-CART-LINE-COUNT.                              
029800 200-EXIT.                                                                
029900     EXIT.                                                                
030000*                                                                         
030100 201-BUILD-ONE-LINE.                                                      
030200     IF CRT-T-CART-ID(CRT-IDX) NOT = WS-CTL-CART-ID                       
030300         GO TO 201-EXIT.                                                  
030400     ADD 1 TO WS-ORDER-LINE-COUNT.                                        
030500     MOVE CRT-T-PRODUCT-ID(CRT-IDX)                                       
030600             TO OI-T-PRODUCT-ID(WS-ORDER-LINE-COUNT).                     
030700     MOVE CRT-T-QUANTITY(CRT-IDX)                                         
030800             TO OI-T-QUANTITY(WS-ORDER-LINE-COUNT).                       
030900     MOVE CRT-T-PRICE(CRT-IDX)                                            
031000             TO OI-T-PRICE(WS-ORDER-LINE-COUNT).                          
031100     MOVE SPACES TO OI-T-PRODUCT-NAME(WS-ORDER-LINE-COUNT).               
031200     MOVE CRT-T-PRODUCT-ID(CRT-IDX) TO TE-PRD-ID.                         
031300     SET TE-IDX TO 1.                                                     
031400     SEARCH ALL PRD-TABLE-ENTRY                                           
031500         AT END NEXT SENTENCE                                             
031600         WHEN TE-PRD-ID(TE-IDX) = CRT-T-PRODUCT-ID(CRT-IDX)               
031700             MOVE TE-NAME(TE-IDX)                                         
031800                  TO OI-T-PRODUCT-NAME(WS-ORDER-LINE-COUNT).              
031900 201-EXIT.                                                                
032000     EXIT.                                                                
032100*                                                                         
032200*---------------------------------------------------------------          
032300* SNAPSHOT-CART-TOTAL:  ORDER-TOTAL-AMOUNT/ITEMS FROM THE                 
032400* CART'S PLAIN (UNDISCOUNTED) TOTAL, TAKEN BEFORE ANY OF THIS             
032500* ORDER'S OWN RECALCULATION RULES ARE APPLIED.                            
032600*---------------------------------------------------------------          
032700 210-SNAPSHOT-CART-TOTAL.                                                 
032800     MOVE 0 TO WS-ORDER-TOTAL-AMOUNT.                                     
032900     MOVE 0 TO WS-ORDER-TOTAL-ITEMS.                                      
033000     IF WS-ORDER-LINE-COUNT = 0                                           
033100         GO TO 210-EXIT.                                                  
033200     PERFORM 211-ADD-ONE-LINE THRU 211-EXIT                               
033300         VARYING OI-IDX FROM 1 BY 1                                       
033400         UNTIL OI-IDX > WS-ORDER-LINE-COUNT.                              
033500 210-EXIT.                                                                
033600     EXIT.                                                                
033700*                                                                         
033800 211-ADD-ONE-LINE.                                                        
033900     COMPUTE WS-ORDER-TOTAL-AMOUNT ROUNDED =                              
034000             WS-ORDER-TOTAL-AMOUNT +                                      
034100             (OI-T-PRICE(OI-IDX) * OI-T-QUANTITY(OI-IDX)).                
034200     ADD OI-T-QUANTITY(OI-IDX) TO WS-ORDER-TOTAL-ITEMS.                   
034300 211-EXIT.                                                                
034400     EXIT.                                                                
034500*                                                                         
034600*---------------------------------------------------------------          
034700* CALC-EST-DELIVERY:  ORDER DATE + 5 DAYS, MONTH/YEAR ROLLOVER            
034800* VIA WS-DAYS-IN-MONTH.  LEAP YEARS NOT MODELLED -- FEBRUARY IS           
034900* ALWAYS CARRIED AS 28 (SEE Y2K-0041 NOTE, SAME AS OEORD02).              
035000*---------------------------------------------------------------          
035100 220-CALC-EST-DELIVERY.                                                   
035200     MOVE WS-RUN-DATE-YYYYMMDD TO WS-EST-DELIVERY-DATE.                   
035300     ADD 5 TO WS-ED-DD.                                                   
035400     IF WS-ED-DD > WS-DAYS-IN-MONTH(WS-ED-MM)                             
035500         SUBTRACT WS-DAYS-IN-MONTH(WS-ED-MM) FROM WS-ED-DD                
035600         ADD 1 TO WS-ED-MM                                                
035700         IF WS-ED-MM > 12                                                 
035800             MOVE 1 TO WS-ED-MM                                           
035900             ADD 1 TO WS-ED-YYYY.                                         
036000*                                                                         
036100*---------------------------------------------------------------          
036200* POST-STOCK:  FOR EACH ORDER LINE, DECREMENT PRODUCT STOCK IF            
036300* ENOUGH IS ON HAND; OTHERWISE LEAVE STOCK ALONE AND FLIP THE             
036400* OVERALL STOCK-OK SWITCH OFF (STILL PROCESSED, ORDER JUST                
036500* COMES OUT PENDING_STOCK).                                               
036600*---------------------------------------------------------------          
036700 300-POST-STOCK.                                                          
036800     MOVE 'Y' TO WS-ALL-STOCK-OK-SW.                                      
036900     IF WS-ORDER-LINE-COUNT = 0                                           
037000         GO TO 300-EXIT.                                                  
037100     PERFORM 301-POST-ONE-LINE THRU 301-EXIT                              
037200         VARYING OI-IDX FROM 1 BY 1                                       
037300         UNTIL OI-IDX > WS-ORDER-LINE-COUNT.                              
037400 300-EXIT.                                                                
037500     EXIT.                                                                
037600*                                                                         
037700 301-POST-ONE-LINE.                                                       
037800     MOVE OI-T-PRODUCT-ID(OI-IDX) TO TE-PRD-ID.                           
037900     SET TE-IDX TO 1.                                                     
038000     SEARCH ALL PRD-TABLE-ENTRY                                           
038100         AT END                                                           
038200             MOVE 'N' TO WS-ALL-STOCK-OK-SW                               
038300         WHEN TE-PRD-ID(TE-IDX) = OI-T-PRODUCT-ID(OI-IDX)                 
038400             IF TE-STOCK(TE-IDX) >= OI-T-QUANTITY(OI-IDX)                 
038500                 SUBTRACT OI-T-QUANTITY(OI-IDX)                           
038600                     FROM TE-STOCK(TE-IDX)                                
038700             ELSE                                                         
038800                 MOVE 'N' TO WS-ALL-STOCK-OK-SW.                          
038900 301-EXIT.                                                                
039000     EXIT.                                                                
039100*                                                                         
039200 310-SET-INITIAL-STATUS.                                                  
039300     IF WS-ALL-STOCK-WAS-OK                                               
039400         MOVE 'PENDING' TO WS-STATUS-TEXT                                 
039500     ELSE                                                                 
039600         MOVE 'PENDING_STOCK' TO WS-STATUS-TEXT.                          
039700*                                                                         
039800*---------------------------------------------------------------          
039900* CLEAR-SOURCE-CART:  WHEN THE ORDER TOTAL IS POSITIVE, THE               
040000* SOURCE CART'S LINES ARE DROPPED (NOT WRITTEN BACK).  OTHER              
040100* CARTS' LINES ARE UNTOUCHED.                                             
040200*---------------------------------------------------------------          
040300 320-CLEAR-SOURCE-CART.                                                   
040400     IF WS-CART-LINE-COUNT = 0                                            
040500         GO TO 320-EXIT.                                                  
040600     PERFORM 321-MARK-ONE-LINE THRU 321-EXIT                              
040700         VARYING CRT-IDX FROM 1 BY 1                                      
040800         UNTIL CRT-IDX > WS-CART-LINE-COUNT.                              
040900 320-EXIT.                                                                
041000     EXIT.                                                                
041100*                                                                         
041200 321-MARK-ONE-LINE.                                                       
041300     IF CRT-T-CART-ID(CRT-IDX) = WS-CTL-CART-ID                           
041400         AND WS-ORDER-TOTAL-AMOUNT > 0                                    
041500         MOVE 'N' TO CRT-T-KEEP-SW(CRT-IDX)                               
041600     ELSE                                                                 
041700         MOVE 'Y' TO CRT-T-KEEP-SW(CRT-IDX).                              
041800 321-EXIT.                                                                
041900     EXIT.                                                                
042000*                                                                         
042100*---------------------------------------------------------------          
042200* APPLY-PRIORITY-SUFFIX:  SCAN BACKWARD FOR THE LAST NON-BLANK            
042300* CHARACTER IN THE SHIP ADDRESS, THEN STRING THE MARKER IN                
042400* RIGHT AFTER IT (THE USUAL WAY TO TRIM TRAILING SPACES                   
042500* WITHOUT AN INTRINSIC FUNCTION).                                         
042600*---------------------------------------------------------------          
042700 330-APPLY-PRIORITY-SUFFIX.                                               
042800     IF WS-ORDER-TOTAL-AMOUNT NOT > 200.00                                
042900         GO TO 330-EXIT.                                                  
043000     MOVE 60 TO WS-ADDR-END-POS.                                          
043100     PERFORM 331-BACK-UP-ONE-COLUMN THRU 331-EXIT                         
043200         UNTIL WS-ADDR-END-POS = 0                                        
043300         OR WS-CTL-SHIP-ADDR(WS-ADDR-END-POS:1) NOT = SPACE.              
043400     ADD 1 TO WS-ADDR-END-POS.                                            
043500     IF WS-ADDR-END-POS < 49                                              
043600         STRING ' [PRIORITY]' DELIMITED BY SIZE                           
043700             INTO WS-CTL-SHIP-ADDR                                        
043800             WITH POINTER WS-ADDR-END-POS.                                
043900 330-EXIT.                                                                
044000     EXIT.                                                                
044100*                                                                         
044200 331-BACK-UP-ONE-COLUMN.                                                  
044300     SUBTRACT 1 FROM WS-ADDR-END-POS.                                     
044400 331-EXIT.                                                                
044500     EXIT.                                                                
044600*                                                                         
044700*---------------------------------------------------------------          
044800* RECALC-AND-CHECK:  CALL OEPRC03 IN RECALC MODE AS A SANITY              
044900* CHECK ON THE JUST-SNAPSHOTTED TOTAL -- SAME ROUTINE OEORD02             
045000* USES ON DEMAND LATER IN THE ORDER'S LIFE.                               
045100*---------------------------------------------------------------          
045200 400-RECALC-AND-CHECK.                                                    
045300     MOVE WS-ORDER-LINE-COUNT TO LK-ITEM-COUNT.                           
045400     IF WS-ORDER-LINE-COUNT = 0                                           
045500         GO TO 400-EXIT.                                                  
045600     PERFORM 401-COPY-ONE-LINE                                            
045700         VARYING OI-IDX FROM 1 BY 1                                       
045800         UNTIL OI-IDX > WS-ORDER-LINE-COUNT.                              
045900 400-EXIT.                                                                
046000     MOVE 'R' TO LK-FUNCTION-CODE.                                        
046100     MOVE WS-ORDER-TOTAL-AMOUNT TO LK-STORED-ORDER-TOTAL.                 
046200     CALL 'OEPRC03' USING LK-FUNCTION-CODE, LK-ORDER-ITEM-LINE,           
046300             LK-ITEM-TABLE-CONTROL, LK-STORED-ORDER-TOTAL,                
046400             LK-RESULT-FIELDS.                                            
046500     MOVE LK-RESULT-AMOUNT TO WS-RECALC-AMOUNT.                           
046600*                                                                         
046700 401-COPY-ONE-LINE.                                                       
046800     MOVE OI-T-PRICE(OI-IDX)    TO LK-TI-PRICE(OI-IDX).                   
046900     MOVE OI-T-QUANTITY(OI-IDX) TO LK-TI-QUANTITY(OI-IDX).                
047000*                                                                         
047100*---------------------------------------------------------------          
047200 810-WRITE-ORDER-ITEMS.                                                   
047300     IF WS-ORDER-LINE-COUNT = 0                                           
047400         GO TO 810-EXIT.                                                  
047500     PERFORM 811-WRITE-ONE-ITEM THRU 811-EXIT                             
047600         VARYING OI-IDX FROM 1 BY 1                                       
047700         UNTIL OI-IDX > WS-ORDER-LINE-COUNT.                              
047800 810-EXIT.                                                                
047900     EXIT.                                                                
048000*                                                                         
048100 811-WRITE-ONE-ITEM.                                                      
048200     MOVE WS-CTL-ORDER-ID          TO ORI-ORDER-ID.                       
048300     MOVE OI-IDX                   TO ORI-LINE-SEQ.                       
048400     MOVE OI-T-PRODUCT-ID(OI-IDX)   TO ORI-PRODUCT-ID.                    
048500     MOVE OI-T-PRODUCT-NAME(OI-IDX) TO ORI-PRODUCT-NAME.                  
048600     MOVE OI-T-QUANTITY(OI-IDX)     TO ORI-QUANTITY.                      
048700     MOVE OI-T-PRICE(OI-IDX)        TO ORI-PRICE.                         
048800     MOVE 0                         TO ORI-VAT.                           
048900     MOVE 'N'                       TO ORI-SURCHARGE-SW.                  
049000     MOVE 'N'                       TO ORI-BULK-DISC-SW.                  
049100     WRITE ORI-ITEM-RECORD.                                               
049200 811-EXIT.                                                                
049300     EXIT.                                                                
049400*                                                                         
049500 820-WRITE-ORDER-HEADER.                                                  
049600     MOVE WS-CTL-ORDER-ID       TO ORH-ORDER-ID.                          
049700     MOVE WS-CTL-USER-ID        TO ORH-USER-ID.                           
049800     MOVE WS-ORDER-TOTAL-AMOUNT TO ORH-TOTAL-AMOUNT.                      
049900     MOVE WS-STATUS-TEXT        TO ORH-STATUS.                            
050000     MOVE WS-CTL-SHIP-ADDR      TO ORH-SHIP-ADDR.                         
050100     MOVE WS-CTL-BILL-ADDR      TO ORH-BILL-ADDR.                         
050200     MOVE WS-RUN-DATE-YYYYMMDD  TO ORH-ORDER-DATE.                        
050300     MOVE 0                     TO ORH-DELIVERY-DATE.                     
050400     MOVE WS-EST-DELIVERY-DATE  TO ORH-EST-DELIVERY.                      
050500     MOVE WS-ORDER-TOTAL-ITEMS  TO ORH-TOTAL-ITEMS.                       
050600     MOVE WS-ALL-STOCK-OK-SW    TO ORH-STOCK-OK-SW.                       
050700     MOVE 'Y'                   TO ORH-OPEN-ORDER-SW.                     
050800     IF WS-ORDER-TOTAL-AMOUNT > 200.00                                    
050900         MOVE 'Y' TO ORH-PRIORITY-SW                                      
051000     ELSE                                                                 
051100         MOVE 'N' TO ORH-PRIORITY-SW.                                     
051200     WRITE ORH-HEADER-RECORD.                                             
051300*                                                                         
051400*---------------------------------------------------------------          
051500 830-REWRITE-PRODUCT-FILE.                                                
051600     CLOSE PRODUCT-FILE.                                                  
051700     OPEN OUTPUT PRODUCT-FILE.                                            
051800     IF WS-PRODUCT-COUNT = 0                                              
051900         GO TO 830-EXIT.                                                  
052000     PERFORM 831-WRITE-ONE-PRODUCT THRU 831-EXIT                          
052100         VARYING TE-IDX FROM 1 BY 1                                       
052200         UNTIL TE-IDX > WS-PRODUCT-COUNT.                                 
052300 830-EXIT.                                                                
052400     EXIT.                                                                
052500*                                                                         
052600 831-WRITE-ONE-PRODUCT.                                                   
052700     MOVE TE-PRD-ID(TE-IDX)      TO PRD-ID.                               
052800     MOVE TE-NAME(TE-IDX)        TO PRD-NAME.                             
052900     MOVE TE-DESC(TE-IDX)        TO PRD-DESC.                             
053000     MOVE TE-PRICE(TE-IDX)       TO PRD-PRICE.                            
053100     MOVE TE-STOCK(TE-IDX)       TO PRD-STOCK.                            
053200     MOVE TE-CATEGORY(TE-IDX)    TO PRD-CATEGORY.                         
053300     MOVE TE-ACTIVE-FLAG(TE-IDX) TO PRD-ACTIVE-FLAG.                      
053400     MOVE TE-STATUS-TEXT(TE-IDX) TO PRD-STATUS-TEXT.                      
053500     MOVE WS-RUN-DATE-YYYYMMDD   TO PRD-LAST-MAINT-DATE.                  
053600     WRITE PRD-MASTER-RECORD.                                             
053700 831-EXIT.                                                                
053800     EXIT.                                                                
053900*                                                                         
054000 840-REWRITE-CART-FILE.                                                   
054100     CLOSE CART-FILE.                                                     
054200     OPEN OUTPUT CART-FILE.                                               
054300     IF WS-CART-LINE-COUNT = 0                                            
054400         GO TO 840-EXIT.                                                  
054500     PERFORM 841-WRITE-ONE-LINE THRU 841-EXIT                             
054600         VARYING CRT-IDX FROM 1 BY 1                                      
054700         UNTIL CRT-IDX > WS-CART-LINE-COUNT.                              
054800 840-EXIT.                                                                
054900     EXIT.                                                                
055000*                                                                         
055100 841-WRITE-ONE-LINE.                                                      
055200     IF NOT CRT-T-KEEP-LINE(CRT-IDX)                                      
055300         GO TO 841-EXIT.                                                  
055400     MOVE CRT-T-CART-ID(CRT-IDX)    TO CRT-CART-ID.                       
055500     MOVE CRT-IDX                   TO CRT-LINE-SEQ.                      
055600     MOVE CRT-T-USER-ID(CRT-IDX)    TO CRT-USER-ID.                       
055700     MOVE CRT-T-PRODUCT-ID(CRT-IDX) TO CRT-PRODUCT-ID.                    
055800     MOVE CRT-T-QUANTITY(CRT-IDX)   TO CRT-QUANTITY.                      
055900     MOVE CRT-T-PRICE(CRT-IDX)      TO CRT-PRICE.                         
056000     MOVE 'Y'                       TO CRT-HAS-PRODUCT-SW.                
056100     MOVE 'N'                       TO CRT-PRUNE-SW.                      
056200     MOVE WS-RUN-DATE-YYYYMMDD      TO CRT-ADDED-DATE.                    
056300     WRITE CRT-ITEM-RECORD.                                               
056400 841-EXIT.                                                                
056500     EXIT.                                                                
056600*                                                                         
056700*---------------------------------------------------------------          
056800 900-OPEN-FILES.                                                          
056900     OPEN INPUT PRODUCT-FILE.                                             
057000     OPEN INPUT CART-FILE.                                                
057100     OPEN EXTEND ORDER-ITEM-FILE.                                         
057200     OPEN EXTEND ORDER-HEADER-FILE.                                       
057300     IF WS-ORDIFILE-STATUS = '05'                                         
057400         OPEN OUTPUT ORDER-ITEM-FILE.                                     
057500     IF WS-ORDHFILE-STATUS = '05'                                         
057600         OPEN OUTPUT ORDER-HEADER-FILE.                                   
057700*                                                                         
057800 905-CLOSE-FILES.                                                         
057900     CLOSE ORDER-ITEM-FILE.                                               
058000     CLOSE ORDER-HEADER-FILE.                                             
058100*                                                                         
058200 950-READ-CONTROL-CARDS.                                                  
058300     ACCEPT WS-CONTROL-CARD-1 FROM CONSOLE.                               
058400     ACCEPT WS-CONTROL-CARD-2 FROM CONSOLE.                               
058500     ACCEPT WS-CONTROL-CARD-3 FROM CONSOLE.                               
058600     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.                      
058700*                                                                         
058800 960-LOAD-PRODUCT-TABLE.                                                  
058900     MOVE 0 TO WS-PRODUCT-COUNT.                                          
059000     PERFORM 961-READ-PRODUCT-RECORD THRU 961-EXIT                        
059100         UNTIL WS-PRODFILE-AT-EOF.                                        
059200 960-EXIT.                                                                
059300     EXIT.                                                                
059400*                                                                         
059500 961-READ-PRODUCT-RECORD.                                                 
059600     READ PRODUCT-FILE                                                    
059700         AT END MOVE 'Y' TO WS-PRODFILE-EOF                               
059800         GO TO 961-EXIT.                                                  
059900     ADD 1 TO WS-PRODUCT-COUNT.                                           
060000     MOVE PRD-ID           TO TE-PRD-ID(WS-PRODUCT-COUNT).                
060100     MOVE PRD-NAME         TO TE-NAME(WS-PRODUCT-COUNT).                  
060200     MOVE PRD-DESC         TO TE-DESC(WS-PRODUCT-COUNT).                  
060300     MOVE PRD-PRICE        TO TE-PRICE(WS-PRODUCT-COUNT).                 
060400     MOVE PRD-STOCK        TO TE-STOCK(WS-PRODUCT-COUNT).                 
060500     MOVE PRD-CATEGORY     TO TE-CATEGORY(WS-PRODUCT-COUNT).              
060600     MOVE PRD-ACTIVE-FLAG  TO TE-ACTIVE-FLAG(WS-PRODUCT-COUNT).           
060700     MOVE PRD-STATUS-TEXT  TO TE-STATUS-TEXT(WS-PRODUCT-COUNT).           
060800 961-EXIT.                                                                
060900     EXIT.                                                                
061000*                                                                         
061100 970-LOAD-CART-TABLE.                                                     
061200     MOVE 0 TO WS-CART-LINE-COUNT.                                        
061300     PERFORM 971-READ-CART-RECORD THRU 971-EXIT                           
061400         UNTIL WS-CARTFILE-AT-EOF.                                        
061500 970-EXIT.                                                                
061600     EXIT.                                                                
061700*                                                                         
061800 971-READ-CART-RECORD.                                                    
061900     READ CART-FILE                                                       
062000         AT END MOVE 'Y' TO WS-CARTFILE-EOF                               
062100         GO TO 971-EXIT.                                                  
062200     ADD 1 TO WS-CART-LINE-COUNT.                                         
062300     MOVE CRT-CART-ID    TO CRT-T-CART-ID(WS-CART-LINE-COUNT).            
062400     MOVE CRT-USER-ID    TO CRT-T-USER-ID(WS-CART-LINE-COUNT).            
062500     MOVE CRT-PRODUCT-ID TO CRT-T-PRODUCT-ID(WS-CART-LINE-COUNT).         
062600     MOVE CRT-QUANTITY   TO CRT-T-QUANTITY(WS-CART-LINE-COUNT).           
062700     MOVE CRT-PRICE      TO CRT-T-PRICE(WS-CART-LINE-COUNT).              
062800     MOVE 'Y'            TO CRT-T-KEEP-SW(WS-CART-LINE-COUNT).            
062900 971-EXIT.                                                                
063000     EXIT.                                                                
063100*                                                                         
063200* END OF PROGRAM OEORD01                                                  
