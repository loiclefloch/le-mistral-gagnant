000100****************************************************************          
000200* PROGRAM:  OECAT01                                                       
000300*           PRODUCT CATALOG LOAD / PRICE-MAINTENANCE DRIVER               
000400*                                                                         
000500* AUTHOR :  D. STOUT                                                      
000600*           EDP APPLICATIONS                                              
000700*                                                                         
000800* FUNCTION:                                                               
000900*    LOADS THE PRODUCT MASTER (PRODFILE) INTO A SEARCHABLE                
001000*    TABLE, SEEDS FIVE STARTER PRODUCTS THE FIRST TIME THE                
001100*    FILE COMES UP EMPTY, CALLS THE PRICING SUBROUTINE OEPRC02            
001200*    TO RE-RATE EVERY ITEM FOR THE CURRENT PROCESSING MONTH,              
001300*    AND CARRIES THE FIND/SAVE/DELETE/DECREMENT-STOCK CATALOG             
001400*    MAINTENANCE OPERATIONS SHARED WITH THE ORDER-ENTRY SUITE.            
001500*    REWRITES PRODFILE IN FULL AT END OF RUN.                             
001600*                                                                         
001700* CALLS:    OEPRC02  (PRODUCT PRICING RATING SUBROUTINE)                  
001800*                                                                         
001900* CONTROL CARD (READ FROM CONSOLE):                                       
002000*    POSITIONS 1-3   REQUESTED DISCOUNT PERCENT TO APPLY THIS             
002100*                    RUN (000 IF NONE REQUESTED)                          
002200*    POSITIONS 4-5   OVERRIDE PROCESSING MONTH (00 = USE                  
002300*                    SYSTEM DATE)                                         
002400******************************************************************        
002500* CHANGE LOG                                                              
002600*-----------------------------------------------------------------        
002700* DATE       BY   REQUEST#   DESCRIPTION                                  
002800*-----------------------------------------------------------------        
002900* 03/14/91   DRS  DP-0117    ORIGINAL PROGRAM.                      DP0117
003000* 07/02/91   DRS  DP-0164    ADDED FIND-BY-CATEGORY FOR THE NEW           
003100*                            CATALOG BROWSE SCREEN.                 DP0164
003200* 11/19/92   RJK  DP-0233    ADDED DECREMENT-STOCK PARAGRAPH SO           
003300*                            OEORD01 CAN POST STOCK THROUGH THE           
003400*                            SAME TABLE INSTEAD OF ITS OWN COPY.    DP0233
003500* 04/08/94   RJK  DP-0301    ELECTRONICS EXTRA DISCOUNT MOVED             
003600*                            INTO OEPRC02 SO CATALOG AND ORDER            
003700*                            RUNS PRICE THE SAME WAY.               DP0301
003800* 09/26/95   SLO  DP-0355    FIVE-PRODUCT CATALOG SEED ADDED FOR          
003900*                            NEW-STORE STARTUP RUNS.                DP0355
004000* 12/01/98   BF   Y2K-0041   YEAR 2000 READINESS: PRD-LAST-MAINT          
004100*                            AND ALL DATE FIELDS CONFIRMED FULL           
004200*                            4-DIGIT YEAR, NO WINDOWING NEEDED.    Y2K0041
004300* 06/14/99   BF   DP-0402    SEASONAL (DECEMBER) DISCOUNT CALL            
004400*                            ADDED TO THE PER-ITEM RATING PASS.     DP0402
004500* 03/09/01   JN   DP-0455    CONTROL CARD DISCOUNT PERCENT NOW            
004600*                            VALIDATED NUMERIC BEFORE USE.          DP0455
004700*-----------------------------------------------------------------        
004800 IDENTIFICATION DIVISION.                                                 
004900 PROGRAM-ID. OECAT01.                                                     
005000 AUTHOR. D. STOUT.                                                        
005100 INSTALLATION. COLONIAL CATALOG SALES INC - EDP DEPT.                     
005200 DATE-WRITTEN. 03/14/1991.                                                
005300 DATE-COMPILED.                                                           
005400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
005500*                                                                         
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     CLASS OE-NUMERIC-CLASS IS '0' THRU '9'                               
006100     UPSI-0 ON  STATUS IS OE-RERUN-MODE                                   
006200            OFF STATUS IS OE-NORMAL-MODE.                                 
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT PRODUCT-FILE  ASSIGN TO PRODFILE                              
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         ACCESS       IS SEQUENTIAL                                       
006800         FILE STATUS  IS WS-PRODFILE-STATUS.                              
006900*                                                                         
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200 FD  PRODUCT-FILE                                                         
007300     LABEL RECORDS ARE STANDARD                                           
007400     RECORDING MODE IS F.                                                 
007500     COPY OECPPRD.                                                        
007600*                                                                         
007700 WORKING-STORAGE SECTION.                                                 
007800*                                                                         
007900 01  WS-FIELDS.                                                           
008000     05  WS-PRODFILE-STATUS       PIC X(2)   VALUE SPACES.                
008100     05  WS-PRODFILE-EOF          PIC X(1)   VALUE 'N'.                   
008200         88  WS-PRODFILE-AT-EOF       VALUE 'Y'.                          
008300     05  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.                
008400     05  WS-TABLE-EMPTY-SW        PIC X(1)   VALUE 'Y'.                   
008500         88  WS-TABLE-WAS-EMPTY       VALUE 'Y'.                          
008600     05  FILLER                   PIC X(10)  VALUE SPACES.                
008700*                                                                         
008800 01  WS-CONTROL-CARD.                                                     
008900     05  WS-CTL-DISCOUNT-PCT      PIC 9(3)   VALUE 0.                     
009000     05  WS-CTL-MONTH-OVERRIDE    PIC 9(2)   VALUE 0.                     
009100     05  FILLER                   PIC X(75)  VALUE SPACES.                
009200 01  WS-CONTROL-CARD-VIEW REDEFINES WS-CONTROL-CARD.                      
009300     05  WS-CTL-CARD-IMAGE        PIC X(80).                              
009400*                                                                         
009500 01  WS-COUNTERS.                                                         
009600     05  WS-PRODUCT-COUNT         PIC S9(5)  COMP-3 VALUE +0.             
009700     05  WS-TABLE-MAX-USED        PIC S9(5)  COMP   VALUE +0.             
009800     05  WS-TABLE-SUB             PIC S9(5)  COMP   VALUE +0.             
009900     05  WS-DEC-QTY               PIC S9(5)  COMP-3 VALUE +0.             
010000     05  WS-DEC-OK                PIC X(1)   VALUE 'Y'.                   
010100     05  FILLER                   PIC X(6)   VALUE SPACES.                
010200*                                                                         
010300 01  WS-SEARCH-FIELDS.                                                    
010400     05  WS-SEARCH-KEY            PIC 9(9)   VALUE 0.                     
010500     05  WS-SEARCH-CATEGORY       PIC X(20)  VALUE SPACES.                
010600     05  WS-SAVE-PRODUCT          PIC X(191) VALUE SPACES.                
010700     05  FILLER                   PIC X(10)  VALUE SPACES.                
010800*                                                                         
010900 01  WS-RUN-DATE-FIELDS.                                                  
011000     05  WS-RUN-DATE-YYYYMMDD     PIC 9(8).                               
011100     05  WS-RUN-DATE-VIEW REDEFINES WS-RUN-DATE-YYYYMMDD.                 
011200         10  WS-RUN-YYYY          PIC 9(4).                               
011300         10  WS-RUN-MM            PIC 9(2).                               
011400         10  WS-RUN-DD            PIC 9(2).                               
011500     05  WS-PROCESS-MONTH         PIC 9(2)   VALUE 0.                     
011600     05  FILLER                   PIC X(10)  VALUE SPACES.                
011700*                                                                         
011800*    --- SEARCHABLE PRODUCT TABLE, LOADED FROM PRODFILE ---               
011900 01  PRD-TABLE-CONTROL.                                                   
012000     05  PRD-TABLE-ENTRY OCCURS 0 TO 500 TIMES                            
012100             DEPENDING ON WS-TABLE-MAX-USED                               
012200             ASCENDING KEY IS TE-PRD-ID                                   
012300             INDEXED BY TE-IDX.                                           
012400         10  TE-PRD-ID            PIC 9(9).                               
012500         10  TE-PRODUCT           PIC X(191).                             
012600         10  TE-PRODUCT-VIEW REDEFINES TE-PRODUCT.                        
012700             15  TE-NAME          PIC X(30).                              
012800             15  TE-DESC          PIC X(60).                              
012900             15  TE-PRICE         PIC S9(7)V99 COMP-3.                    
013000             15  TE-STOCK         PIC S9(5).                              
013100             15  TE-CATEGORY      PIC X(20).                              
013200             15  TE-AVAILABLE-SW  PIC X(1).                               
013300                 88  TE-IS-AVAILABLE  VALUE 'Y'.                          
013400             15  TE-ACTIVE-FLAG   PIC X(1).                               
013500                 88  TE-IS-ACTIVE     VALUE 'Y'.                          
013600             15  FILLER           PIC X(69).                              
013700*                                                                         
013800*    --- FIVE-PRODUCT STARTUP SEED, SEE OE.PRODUCT.SEED RUNBOOK --        
013900 01  WS-SEED-PRODUCTS.                                                    
014000     05  WS-SEED-1.                                                       
014100         10  WS-S1-ID            PIC 9(9)      VALUE 100000001.           
014200         10  WS-S1-NAME          PIC X(30)     VALUE                      
014300             'Laptop Pro 15'.                                             
014400         10  WS-S1-DESC          PIC X(60)     VALUE                      
014500             '15-inch business laptop, 16GB RAM, 512GB SSD'.              
014600         10  WS-S1-PRICE         PIC S9(7)V99  VALUE 999.99.              
014700         10  WS-S1-STOCK         PIC S9(5)     VALUE 25.                  
014800         10  WS-S1-CATEGORY      PIC X(20)     VALUE                      
014900             'Electronics'.                                               
015000         10  FILLER              PIC X(05)     VALUE SPACES.              
015100     05  WS-SEED-2.                                                       
015200         10  WS-S2-ID            PIC 9(9)      VALUE 100000002.           
015300         10  WS-S2-NAME          PIC X(30)     VALUE                      
015400             'Office Desk Oak'.                                           
015500         10  WS-S2-DESC          PIC X(60)     VALUE                      
015600             'Solid oak office desk, 60 x 30 inch top'.                   
015700         10  WS-S2-PRICE         PIC S9(7)V99  VALUE 249.50.              
015800         10  WS-S2-STOCK         PIC S9(5)     VALUE 40.                  
015900         10  WS-S2-CATEGORY      PIC X(20)     VALUE 'Furniture'.         
016000         10  FILLER              PIC X(05)     VALUE SPACES.              
016100     05  WS-SEED-3.                                                       
016200         10  WS-S3-ID            PIC 9(9)      VALUE 100000003.           
016300         10  WS-S3-NAME          PIC X(30)     VALUE                      
016400             'Wireless Mouse'.                                            
016500         10  WS-S3-DESC          PIC X(60)     VALUE                      
016600             'Two-button optical wireless mouse'.                         
016700         10  WS-S3-PRICE         PIC S9(7)V99  VALUE 19.99.               
016800         10  WS-S3-STOCK         PIC S9(5)     VALUE 300.                 
016900         10  WS-S3-CATEGORY      PIC X(20)     VALUE                      
017000             'Electronics'.                                               
017100         10  FILLER              PIC X(05)     VALUE SPACES.              
017200     05  WS-SEED-4.                                                       
017300         10  WS-S4-ID            PIC 9(9)      VALUE 100000004.           
017400         10  WS-S4-NAME          PIC X(30)     VALUE                      
017500             'Ergonomic Chair'.                                           
017600         10  WS-S4-DESC          PIC X(60)     VALUE                      
017700             'Adjustable-height ergonomic desk chair'.                    
017800         10  WS-S4-PRICE         PIC S9(7)V99  VALUE 189.00.              
017900         10  WS-S4-STOCK         PIC S9(5)     VALUE 60.                  
018000         10  WS-S4-CATEGORY      PIC X(20)     VALUE 'Furniture'.         
018100         10  FILLER              PIC X(05)     VALUE SPACES.              
018200     05  WS-SEED-5.                                                       
018300         10  WS-S5-ID            PIC 9(9)      VALUE 100000005.           
018400         10  WS-S5-NAME          PIC X(30)     VALUE                      
018500             'USB-C Hub 7-in-1'.                                          
018600         10  WS-S5-DESC          PIC X(60)     VALUE                      
018700             '7-port USB-C hub with HDMI and card reader'.                
018800         10  WS-S5-PRICE         PIC S9(7)V99  VALUE 34.95.               
018900         10  WS-S5-STOCK         PIC S9(5)     VALUE 150.                 
019000         10  WS-S5-CATEGORY      PIC X(20)     VALUE                      
019100             'Electronics'.                                               
019200         10  FILLER              PIC X(05)     VALUE SPACES.              
019300*                                                                         
019400 LINKAGE SECTION.                                                         
019500 01  LK-PRICING-RECORD            PIC X(191).                             
019600 01  LK-DISCOUNT-PCT              PIC S9(3)  COMP-3.                      
019700 01  LK-PROCESS-MONTH             PIC 9(2).                               
019800 01  LK-DISPLAY-PRICE-LINE.                                               
019900     05  LK-DISPLAY-AMOUNT        PIC ZZZ,ZZ9.99.                         
020000     05  LK-DISPLAY-CURRENCY      PIC X(4)   VALUE 'EUR '.                
020100     05  LK-DISPLAY-MARKER        PIC X(9)   VALUE SPACES.                
020200     05  FILLER                   PIC X(4)   VALUE SPACES.                
020300*                                                                         
020400******************************************************************        
020500 PROCEDURE DIVISION.                                                      
020600******************************************************************        
020700*                                                                         
020800 000-MAIN.                                                                
020900     DISPLAY 'OECAT01 CATALOG MAINTENANCE RUN STARTING'.                  
021000     PERFORM 900-OPEN-FILES.                                              
021100     PERFORM 950-READ-CONTROL-CARD.                                       
021200     PERFORM 100-LOAD-PRODUCT-TABLE THRU 100-EXIT.                        
021300     IF WS-TABLE-WAS-EMPTY                                                
021400         PERFORM 110-SEED-CATALOG.                                        
021500     PERFORM 200-RATE-ALL-PRODUCTS THRU 200-EXIT.                         
021600     PERFORM 800-REWRITE-PRODUCT-FILE THRU 800-EXIT.                      
021700     PERFORM 905-CLOSE-FILES.                                             
021800     DISPLAY 'OECAT01 CATALOG MAINTENANCE RUN COMPLETE, PRODUCTS='        
021900              WS-PRODUCT-COUNT.                                           
022000     GOBACK.                                                              
022100*                                                                         
022200*---------------------------------------------------------------          
022300* LOAD-PRODUCT-TABLE:  READ PRODFILE INTO PRD-TABLE-ENTRY,                
022400* KEYED (SORTED) BY PRD-ID SO SEARCH ALL CAN BE USED LATER.               
022500*---------------------------------------------------------------          
022600 100-LOAD-PRODUCT-TABLE.                                                  
022700     MOVE 0 TO WS-TABLE-MAX-USED.                                         
022800     PERFORM 120-READ-PRODUCT-RECORD THRU 120-EXIT                        
022900         UNTIL WS-PRODFILE-AT-EOF.                                        
023000     IF WS-TABLE-MAX-USED = 0                                             
023100         SET WS-TABLE-WAS-EMPTY TO TRUE                                   
023200     ELSE                                                                 
023300         MOVE 'N' TO WS-TABLE-EMPTY-SW.                                   
023400 100-EXIT.                                                                
023500     EXIT.                                                                
023600*                                                                         
023700*    SEEDING IS FIVE FIXED PRODUCTS, WRITTEN OUT PLAIN --                 
023800*    NOT WORTH A TABLE FOR JUST FIVE STARTUP ROWS.                        
023900 110-SEED-CATALOG.                                                        
024000     DISPLAY 'OECAT01 - CATALOG EMPTY, LOADING STARTUP SEED'.             
024100     MOVE 5 TO WS-TABLE-MAX-USED.                                         
024200     MOVE WS-S1-ID       TO TE-PRD-ID(1).                                 
024300     MOVE WS-S1-NAME     TO TE-NAME(1).                                   
024400     MOVE WS-S1-DESC     TO TE-DESC(1).                                   
024500     MOVE WS-S1-PRICE    TO TE-PRICE(1).                                  
024600     MOVE WS-S1-STOCK    TO TE-STOCK(1).                                  
024700     MOVE WS-S1-CATEGORY TO TE-CATEGORY(1).                               
024800     MOVE 'Y'            TO TE-AVAILABLE-SW(1).                           
024900     MOVE 'Y'            TO TE-ACTIVE-FLAG(1).                            
025000     MOVE WS-S2-ID       TO TE-PRD-ID(2).                                 
025100     MOVE WS-S2-NAME     TO TE-NAME(2).                                   
025200     MOVE WS-S2-DESC     TO TE-DESC(2).                                   
025300     MOVE WS-S2-PRICE    TO TE-PRICE(2).                                  
025400     MOVE WS-S2-STOCK    TO TE-STOCK(2).                                  
025500     MOVE WS-S2-CATEGORY TO TE-CATEGORY(2).                               
025600     MOVE 'Y'            TO TE-AVAILABLE-SW(2).                           
025700     MOVE 'Y'            TO TE-ACTIVE-FLAG(2).                            
025800     MOVE WS-S3-ID       TO TE-PRD-ID(3).                                 
025900     MOVE WS-S3-NAME     TO TE-NAME(3).                                   
026000     MOVE WS-S3-DESC     TO TE-DESC(3).                                   
026100     MOVE WS-S3-PRICE    TO TE-PRICE(3).                                  
026200     MOVE WS-S3-STOCK    TO TE-STOCK(3).                                  
026300     MOVE WS-S3-CATEGORY TO TE-CATEGORY(3).                               
026400     MOVE 'Y'            TO TE-AVAILABLE-SW(3).                           
026500     MOVE 'Y'            TO TE-ACTIVE-FLAG(3).                            
026600     MOVE WS-S4-ID       TO TE-PRD-ID(4).                                 
026700     MOVE WS-S4-NAME     TO TE-NAME(4).                                   
026800     MOVE WS-S4-DESC     TO TE-DESC(4).                                   
026900     MOVE WS-S4-PRICE    TO TE-PRICE(4).                                  
027000     MOVE WS-S4-STOCK    TO TE-STOCK(4).                                  
027100     MOVE WS-S4-CATEGORY TO TE-CATEGORY(4).                               
027200     MOVE 'Y'            TO TE-AVAILABLE-SW(4).                           
027300     MOVE 'Y'            TO TE-ACTIVE-FLAG(4).                            
027400     MOVE WS-S5-ID       TO TE-PRD-ID(5).                                 
027500     MOVE WS-S5-NAME     TO TE-NAME(5).                                   
027600     MOVE WS-S5-DESC     TO TE-DESC(5).                                   
027700     MOVE WS-S5-PRICE    TO TE-PRICE(5).                                  
027800     MOVE WS-S5-STOCK    TO TE-STOCK(5).                                  
027900     MOVE WS-S5-CATEGORY TO TE-CATEGORY(5).                               
028000     MOVE 'Y'            TO TE-AVAILABLE-SW(5).                           
028100     MOVE 'Y'            TO TE-ACTIVE-FLAG(5).                            
028200*                                                                         
028300*---------------------------------------------------------------          
028400* RATE-ALL-PRODUCTS:  CALL THE PRICING SUBROUTINE FOR EVERY               
028500* TABLE ENTRY SO STOCK/DISCOUNT/SEASONAL RULES ARE APPLIED                
028600* CONSISTENTLY WITH ORDER-TIME RATING.                                    
028700*---------------------------------------------------------------          
028800 200-RATE-ALL-PRODUCTS.                                                   
028900     IF WS-TABLE-MAX-USED = 0                                             
029000         GO TO 200-EXIT.                                                  
029100     PERFORM 210-RATE-ONE-PRODUCT THRU 210-EXIT                           
029200         VARYING TE-IDX FROM 1 BY 1                                       
029300         UNTIL TE-IDX > WS-TABLE-MAX-USED.                                
029400 200-EXIT.                                                                
029500     EXIT.                                                                
029600*                                                                         
029700 210-RATE-ONE-PRODUCT.                                                    
029800     CALL 'OEPRC02' USING TE-PRODUCT-VIEW(TE-IDX),                        
029900             LK-DISCOUNT-PCT, LK-PROCESS-MONTH,                           
030000             LK-DISPLAY-PRICE-LINE.                                       
030100     DISPLAY 'PRODUCT ' TE-PRD-ID(TE-IDX) ' PRICE '                       
030200             LK-DISPLAY-AMOUNT LK-DISPLAY-CURRENCY                        
030300             LK-DISPLAY-MARKER.                                           
030400 210-EXIT.                                                                
030500     EXIT.                                                                
030600*                                                                         
030700*---------------------------------------------------------------          
030800* CATALOG MAINTENANCE OPERATIONS SHARED WITH OEORD01                      
030900*---------------------------------------------------------------          
031000 500-FIND-BY-ID.                                                          
031100*    ON ENTRY: WS-SEARCH-KEY HOLDS THE ID BEING SOUGHT.  ON               
031200*    EXIT WS-TABLE-SUB IS 0 IF NOT FOUND, ELSE THE SUBSCRIPT              
031300*    OF THE MATCHING ENTRY.                                               
031400     SET TE-IDX TO 1.                                                     
031500     SEARCH ALL PRD-TABLE-ENTRY                                           
031600         AT END MOVE 0 TO WS-TABLE-SUB                                    
031700         WHEN TE-PRD-ID(TE-IDX) = WS-SEARCH-KEY                           
031800             SET WS-TABLE-SUB TO TE-IDX.                                  
031900 500-EXIT.                                                                
032000     EXIT.                                                                
032100*                                                                         
032200 510-FIND-BY-CATEGORY.                                                    
032300*    FULL-TABLE SCAN, EXACT CATEGORY MATCH (NOT KEYED, SO NO              
032400*    SEARCH ALL AVAILABLE HERE).  LAST MATCH WINS IN                      
032500*    WS-TABLE-SUB; EACH MATCH IS ALSO DISPLAYED.                          
032600     MOVE 0 TO WS-TABLE-SUB.                                              
032700     IF WS-TABLE-MAX-USED = 0                                             
032800         GO TO 510-EXIT.                                                  
032900     PERFORM 511-CHECK-CATEGORY-MATCH THRU 511-EXIT                       
033000         VARYING TE-IDX FROM 1 BY 1                                       
033100         UNTIL TE-IDX > WS-TABLE-MAX-USED.                                
033200 510-EXIT.                                                                
033300     EXIT.                                                                
033400*                                                                         
033500 511-CHECK-CATEGORY-MATCH.                                                
033600     IF TE-CATEGORY(TE-IDX) = WS-SEARCH-CATEGORY                          
033700         MOVE TE-IDX TO WS-TABLE-SUB                                      
033800         DISPLAY 'MATCH: ' TE-PRD-ID(TE-IDX).                             
033900 511-EXIT.                                                                
034000     EXIT.                                                                
034100*                                                                         
034200 520-SAVE-PRODUCT.                                                        
034300*    INSERT IF WS-SEARCH-KEY NOT PRESENT, ELSE UPDATE IN PLACE.           
034400     PERFORM 500-FIND-BY-ID THRU 500-EXIT.                                
034500     IF WS-TABLE-SUB > 0                                                  
034600         MOVE WS-SAVE-PRODUCT TO TE-PRODUCT(WS-TABLE-SUB)                 
034700     ELSE                                                                 
034800         ADD 1 TO WS-TABLE-MAX-USED                                       
034900         MOVE WS-SEARCH-KEY TO TE-PRD-ID(WS-TABLE-MAX-USED)               
035000         MOVE WS-SAVE-PRODUCT TO TE-PRODUCT(WS-TABLE-MAX-USED).           
035100 520-EXIT.                                                                
035200     EXIT.                                                                
035300*                                                                         
035400 530-DELETE-PRODUCT.                                                      
035500     PERFORM 500-FIND-BY-ID THRU 500-EXIT.                                
035600     IF WS-TABLE-SUB = 0                                                  
035700         GO TO 530-EXIT.                                                  
035800     IF WS-TABLE-SUB < WS-TABLE-MAX-USED                                  
035900         PERFORM 531-SHIFT-ONE-DOWN THRU 531-EXIT                         
036000             VARYING TE-IDX FROM WS-TABLE-SUB BY 1                        
036100             UNTIL TE-IDX >= WS-TABLE-MAX-USED.                           
036200     SUBTRACT 1 FROM WS-TABLE-MAX-USED.                                   
036300 530-EXIT.                                                                
036400     EXIT.                                                                
036500*                                                                         
036600 531-SHIFT-ONE-DOWN.                                                      
036700     MOVE TE-PRD-ID(TE-IDX + 1)   TO TE-PRD-ID(TE-IDX).                   
036800     MOVE TE-PRODUCT(TE-IDX + 1)  TO TE-PRODUCT(TE-IDX).                  
036900 531-EXIT.                                                                
037000     EXIT.                                                                
037100*                                                                         
037200 540-DECREMENT-STOCK.                                                     
037300*    ON ENTRY WS-TABLE-SUB POINTS AT THE PRODUCT, WS-DEC-QTY              
037400*    HOLDS THE REQUESTED QUANTITY.  FAILS (STOCK UNCHANGED,               
037500*    WS-DEC-OK SET TO 'N') IF STOCK IS INSUFFICIENT.                      
037600     MOVE 'Y' TO WS-DEC-OK.                                               
037700     IF TE-STOCK(WS-TABLE-SUB) >= WS-DEC-QTY                              
037800         SUBTRACT WS-DEC-QTY FROM TE-STOCK(WS-TABLE-SUB)                  
037900     ELSE                                                                 
038000         MOVE 'N' TO WS-DEC-OK.                                           
038100 540-EXIT.                                                                
038200     EXIT.                                                                
038300*                                                                         
038400*---------------------------------------------------------------          
038500 800-REWRITE-PRODUCT-FILE.                                                
038600     CLOSE PRODUCT-FILE.                                                  
038700     OPEN OUTPUT PRODUCT-FILE.                                            
038800     IF WS-TABLE-MAX-USED = 0                                             
038900         GO TO 800-EXIT.                                                  
039000     PERFORM 810-WRITE-ONE-PRODUCT THRU 810-EXIT                          
039100         VARYING TE-IDX FROM 1 BY 1                                       
039200         UNTIL TE-IDX > WS-TABLE-MAX-USED.                                
039300 800-EXIT.                                                                
039400     EXIT.                                                                
039500*                                                                         
039600 810-WRITE-ONE-PRODUCT.                                                   
039700     MOVE TE-PRD-ID(TE-IDX)       TO PRD-ID.                              
039800     MOVE TE-NAME(TE-IDX)         TO PRD-NAME.                            
039900     MOVE TE-DESC(TE-IDX)         TO PRD-DESC.                            
040000     MOVE TE-PRICE(TE-IDX)        TO PRD-PRICE.                           
040100     MOVE TE-STOCK(TE-IDX)        TO PRD-STOCK.                           
040200     MOVE TE-CATEGORY(TE-IDX)     TO PRD-CATEGORY.                        
040300     MOVE TE-AVAILABLE-SW(TE-IDX) TO PRD-AVAILABLE-SW.                    
040400     MOVE TE-ACTIVE-FLAG(TE-IDX)  TO PRD-ACTIVE-FLAG.                     
040500     MOVE 'ACTIVE'                TO PRD-STATUS-TEXT.                     
040600     MOVE WS-RUN-DATE-YYYYMMDD    TO PRD-LAST-MAINT-DATE.                 
040700     WRITE PRD-MASTER-RECORD.                                             
040800     ADD 1 TO WS-PRODUCT-COUNT.                                           
040900 810-EXIT.                                                                
041000     EXIT.                                                                
041100*                                                                         
041200*---------------------------------------------------------------          
041300 900-OPEN-FILES.                                                          
041400     OPEN INPUT PRODUCT-FILE.                                             
041500     IF WS-PRODFILE-STATUS = '35'                                         
041600         DISPLAY 'OECAT01 - PRODFILE NOT FOUND, TREATING AS EMPTY'        
041700         SET WS-TABLE-WAS-EMPTY TO TRUE                                   
041800         MOVE 'Y' TO WS-PRODFILE-EOF                                      
041900     ELSE                                                                 
042000         IF WS-PRODFILE-STATUS NOT = '00'                                 
042100             DISPLAY 'OECAT01 - ERROR OPENING PRODFILE, RC='              
042200                     WS-PRODFILE-STATUS                                   
042300             MOVE 16 TO RETURN-CODE                                       
042400             MOVE 'Y' TO WS-PRODFILE-EOF.                                 
042500*                                                                         
042600 905-CLOSE-FILES.                                                         
042700     CLOSE PRODUCT-FILE.                                                  
042800*                                                                         
042900 950-READ-CONTROL-CARD.                                                   
043000     ACCEPT WS-CONTROL-CARD FROM CONSOLE.                                 
043100     IF WS-CTL-DISCOUNT-PCT IS NOT NUMERIC                                
043200         MOVE 0 TO WS-CTL-DISCOUNT-PCT.                                   
043300     MOVE WS-CTL-DISCOUNT-PCT TO LK-DISCOUNT-PCT.                         
043400     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.                      
043500     IF WS-CTL-MONTH-OVERRIDE > 0                                         
043600         MOVE WS-CTL-MONTH-OVERRIDE TO WS-PROCESS-MONTH                   
043700     ELSE                                                                 
043800         MOVE WS-RUN-MM TO WS-PROCESS-MONTH.                              
043900     MOVE WS-PROCESS-MONTH TO LK-PROCESS-MONTH.                           
044000*                                                                         
044100 120-READ-PRODUCT-RECORD.                                                 
044200     READ PRODUCT-FILE                                                    
044300         AT END MOVE 'Y' TO WS-PRODFILE-EOF                               
044400         GO TO 120-EXIT.                                                  
044500     ADD 1 TO WS-TABLE-MAX-USED.                                          
044600     MOVE PRD-ID           TO TE-PRD-ID(WS-TABLE-MAX-USED).               
044700     MOVE PRD-NAME         TO TE-NAME(WS-TABLE-MAX-USED).                 
044800     MOVE PRD-DESC         TO TE-DESC(WS-TABLE-MAX-USED).                 
044900     MOVE PRD-PRICE        TO TE-PRICE(WS-TABLE-MAX-USED).                
045000     MOVE PRD-STOCK        TO TE-STOCK(WS-TABLE-MAX-USED).                
045100     MOVE PRD-CATEGORY     TO TE-CATEGORY(WS-TABLE-MAX-USED).             
045200     MOVE PRD-AVAILABLE-SW TO TE-AVAILABLE-SW(WS-TABLE-MAX-USED).         
045300     MOVE PRD-ACTIVE-FLAG  TO TE-ACTIVE-FLAG(WS-TABLE-MAX-USED).          
045400 120-EXIT.                                                                
045500     EXIT.                                                                
045600*                                                                         
045700* END OF PROGRAM OECAT01                                                  
